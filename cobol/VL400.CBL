000100*****************************************************************
000200*                                                                *
000300*        BLENDER - COMBINES METHOD RESULTS INTO FAIR VALUE      *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         VL400.
001100     AUTHOR.             R ASHWORTH.
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PORTFOLIO SYSTEMS.
001300     DATE-WRITTEN.       21/03/1987.
001400     DATE-COMPILED.
001500     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* REMARKS.            SELECTS THE APPLICABLE METHODS, ASSIGNS
001800*                      DEFAULT OR CALLER-SUPPLIED WEIGHTS,
001900*                      NORMALISES THEM TO ONE, AND PRODUCES THE
002000*                      WEIGHTED FAIR VALUE AND REPORTING RANGE.
002100*
002200* CALLED MODULES.     NONE.
002300*
002400* FILES USED.         NONE - ALL DATA PASSED VIA LINKAGE.
002500*
002600* Changes:
002700* 21/03/1987 RA  -        Created - equal-weight blend only.
002800* 14/06/1995 DKM -        Caller-supplied weight override added
002900*                         for the fund committee's own blend runs.
003000* 25/09/1998 JPT -        Y2K.  NO DATE FIELDS IN THIS PROGRAM,
003100*                         REVIEWED ONLY.
003200* 19/08/2000 JPT -        Default weight table rebuilt to score
003300*                         methods by data strength, not flat
003400*                         thirds, per valuation committee minutes.
003500* 03/03/2004 SAT -        Range tightened to plus/minus 15 percent
003600*                         when comps ran with 5 or more comps.
003700* 02/12/2025 VBC -        REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
003800*
003900*****************************************************************
004000*
004100 ENVIRONMENT              DIVISION.
004200*================================
004300*
004400 CONFIGURATION           SECTION.
004500*-----------------------------
004600 SPECIAL-NAMES.
004700     C01                 IS TOP-OF-FORM
004800     CLASS NUMERIC-CLASS IS "0" THRU "9".
004900*
005000 DATA                    DIVISION.
005100*================================
005200 WORKING-STORAGE         SECTION.
005300*-------------------------------
005400 77  WS-PROG-NAME         PIC X(17) VALUE "VL400 (2.00.00)".
005500 77  WS-METHOD-SUB         PIC 9(1)      COMP.
005600*
005700 COPY "WSVLC400.COB".
005800*
005900 01  WS-BLEND-WORK.
006000     03  WS-CANDIDATE-COUNT    PIC 9(1)      COMP.
006100     03  WS-SUM-RAW-WEIGHT     PIC S9V9(4)   COMP-3.
006200     03  WS-WEIGHTED-SUM       PIC S9(15)V99 COMP-3.
006300     03  WS-RANGE-PCT          PIC 9V9(4)    COMP-3.
006400     03  WS-RANGE-AMOUNT       PIC S9(13)V99 COMP-3.
006500     03  WS-COMPS-STRONG-SW    PIC X(1).
006600*                               Y OR N - 5 OR MORE COMPS RAN
006700     03  FILLER                PIC X(06).
006800*
006900 01  WS-RAW-WEIGHT-TABLE.
007000     03  WS-RAW-WEIGHT OCCURS 3 TIMES
007100                       PIC S9V9(4) COMP-3.
007200*                               REDEFINES - FLAT VIEW USED TO ZERO
007300*                               THE WHOLE TABLE IN ONE MOVE
007400 01  WS-RAW-WEIGHT-TABLE-ALT REDEFINES WS-RAW-WEIGHT-TABLE
007500                             PIC X(9).
007600*
007700 01  WS-RATIONALE-TABLE.
007800     03  FILLER PIC X(32) VALUE
007900         "DEFAULT WEIGHT - 3+ COMPARABLES ".
008000     03  FILLER PIC X(32) VALUE
008100         "DEFAULT WEIGHT - THIN COMP SET  ".
008200     03  FILLER PIC X(32) VALUE
008300         "DEFAULT WEIGHT - MODEL PROJECTED".
008400     03  FILLER PIC X(32) VALUE
008500         "DEFAULT WEIGHT - USER PROJECTED ".
008600     03  FILLER PIC X(32) VALUE
008700         "DEFAULT WEIGHT - MODEL ESTIMATE ".
008800     03  FILLER PIC X(32) VALUE
008900         "DEFAULT WEIGHT - STALE ROUND    ".
009000     03  FILLER PIC X(32) VALUE
009100         "DEFAULT WEIGHT - RECENT ROUND   ".
009200     03  FILLER PIC X(32) VALUE
009300         "CALLER-SUPPLIED WEIGHT OVERRIDE ".
009400 01  WS-RATIONALE-TABLE-R REDEFINES WS-RATIONALE-TABLE.
009500     03  WS-RATIONALE-TEXT OCCURS 8 TIMES
009600                           PIC X(32).
009700*
009800 PROCEDURE DIVISION.
009900*===================
010000*
010100 DA000-MAIN.
010200     MOVE 0 TO VLK4-FAIR-VALUE VLK4-RANGE-LOW VLK4-RANGE-HIGH.
010300     MOVE SPACES TO WS-RAW-WEIGHT-TABLE-ALT.
010400     MOVE 0 TO WS-SUM-RAW-WEIGHT WS-WEIGHTED-SUM
010500               WS-CANDIDATE-COUNT.
010600     PERFORM DA100-ASSIGN-WEIGHT THRU DA100-EXIT
010700         VARYING WS-METHOD-SUB FROM 1 BY 1
010800             UNTIL WS-METHOD-SUB > 3.
010900     IF WS-CANDIDATE-COUNT = 0
011000         GO TO DA900-EXIT.
011100     PERFORM DA200-NORMALISE-WEIGHTS.
011200     PERFORM DA300-WEIGHTED-VALUE THRU DA300-EXIT
011300         VARYING WS-METHOD-SUB FROM 1 BY 1
011400             UNTIL WS-METHOD-SUB > 3.
011500     MOVE WS-WEIGHTED-SUM TO VLK4-FAIR-VALUE.
011600     PERFORM DA400-BUILD-RANGE.
011700 DA900-EXIT.
011800     GOBACK.
011900*
012000* A METHOD IS A CANDIDATE ONLY WHEN ITS EV IS APPLICABLE; ONCE A
012100* CANDIDATE, ITS RAW WEIGHT COMES FROM THE CALLER'S OVERRIDE WHEN
012200* SUPPLIED, ELSE FROM THE SHOP'S DEFAULT TABLE FOR THAT METHOD.
012300*
012400 DA100-ASSIGN-WEIGHT.
012500     IF VLK4-M-APPLICABLE (WS-METHOD-SUB) NOT = "Y"
012600       OR VLK4-M-EV (WS-METHOD-SUB) NOT > 0
012700         MOVE 0 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
012800         GO TO DA100-EXIT.
012900     ADD 1 TO WS-CANDIDATE-COUNT.
013000     IF VLK4-OVERRIDE-PRESENT = "Y"
013100         MOVE VLK4-OVERRIDE-WEIGHT (WS-METHOD-SUB)
013200                                TO WS-RAW-WEIGHT (WS-METHOD-SUB)
013300         MOVE WS-RATIONALE-TEXT (8)
013400                             TO VLK4-RATIONALE (WS-METHOD-SUB)
013500         GO TO DA100-EXIT.
013600     EVALUATE WS-METHOD-SUB
013700         WHEN 1
013800             PERFORM DA110-DEFAULT-COMPS-WEIGHT
013900         WHEN 2
014000             PERFORM DA120-DEFAULT-DCF-WEIGHT
014100         WHEN 3
014200             PERFORM DA130-DEFAULT-LASTRD-WEIGHT
014300     END-EVALUATE.
014400 DA100-EXIT.
014500     EXIT.
014600*
014700 DA110-DEFAULT-COMPS-WEIGHT.
014800     IF VLK4-M-COMPS-COUNT (WS-METHOD-SUB) >= 3
014900         MOVE 0.40 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
015000         MOVE WS-RATIONALE-TEXT (1)
015100                             TO VLK4-RATIONALE (WS-METHOD-SUB)
015200     ELSE
015300         MOVE 0.25 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
015400         MOVE WS-RATIONALE-TEXT (2)
015500                             TO VLK4-RATIONALE (WS-METHOD-SUB).
015600*
015700 DA120-DEFAULT-DCF-WEIGHT.
015800     IF VLK4-M-MODEL-EST (WS-METHOD-SUB) = "Y"
015900         MOVE 0.15 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
016000         MOVE WS-RATIONALE-TEXT (3)
016100                             TO VLK4-RATIONALE (WS-METHOD-SUB)
016200     ELSE
016300         MOVE 0.35 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
016400         MOVE WS-RATIONALE-TEXT (4)
016500                             TO VLK4-RATIONALE (WS-METHOD-SUB).
016600*
016700 DA130-DEFAULT-LASTRD-WEIGHT.
016800     IF VLK4-M-MODEL-EST (WS-METHOD-SUB) = "Y"
016900         MOVE 0.10 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
017000         MOVE WS-RATIONALE-TEXT (5)
017100                             TO VLK4-RATIONALE (WS-METHOD-SUB)
017200         GO TO DA130-EXIT.
017300     IF VLK4-M-MONTHS (WS-METHOD-SUB) > 18
017400         MOVE 0.15 TO WS-RAW-WEIGHT (WS-METHOD-SUB)
017500         MOVE WS-RATIONALE-TEXT (6)
017600                             TO VLK4-RATIONALE (WS-METHOD-SUB)
017700         GO TO DA130-EXIT.
017800     MOVE 0.25 TO WS-RAW-WEIGHT (WS-METHOD-SUB).
017900     MOVE WS-RATIONALE-TEXT (7) TO VLK4-RATIONALE (WS-METHOD-SUB).
018000 DA130-EXIT.
018100     EXIT.
018200*
018300 DA200-NORMALISE-WEIGHTS.
018400     MOVE 0 TO WS-SUM-RAW-WEIGHT.
018500     PERFORM DA210-SUM-WEIGHT THRU DA210-EXIT
018600         VARYING WS-METHOD-SUB FROM 1 BY 1
018700             UNTIL WS-METHOD-SUB > 3.
018800     IF WS-SUM-RAW-WEIGHT = 0
018900         GO TO DA200-EXIT.
019000     PERFORM DA220-SCALE-WEIGHT THRU DA220-EXIT
019100         VARYING WS-METHOD-SUB FROM 1 BY 1
019200             UNTIL WS-METHOD-SUB > 3.
019300 DA200-EXIT.
019400     EXIT.
019500*
019600 DA210-SUM-WEIGHT.
019700     ADD WS-RAW-WEIGHT (WS-METHOD-SUB) TO WS-SUM-RAW-WEIGHT.
019800 DA210-EXIT.
019900     EXIT.
020000*
020100 DA220-SCALE-WEIGHT.
020200     COMPUTE VLK4-RESULT-WEIGHT (WS-METHOD-SUB) ROUNDED =
020300             WS-RAW-WEIGHT (WS-METHOD-SUB) / WS-SUM-RAW-WEIGHT.
020400 DA220-EXIT.
020500     EXIT.
020600*
020700 DA300-WEIGHTED-VALUE.
020800     IF VLK4-RESULT-WEIGHT (WS-METHOD-SUB) > 0
020900         COMPUTE WS-WEIGHTED-SUM ROUNDED = WS-WEIGHTED-SUM +
021000             (VLK4-M-EV (WS-METHOD-SUB) *
021100                  VLK4-RESULT-WEIGHT (WS-METHOD-SUB)).
021200 DA300-EXIT.
021300     EXIT.
021400*
021500* RANGE IS PLUS/MINUS 20 PERCENT OF THE FAIR VALUE, TIGHTENED TO
021600* PLUS/MINUS 15 PERCENT WHEN THE COMPS METHOD RAN WITH 5 OR MORE
021700* COMPARABLES - THE COMMITTEE TAKES A WIDER COMPS SET AS A SIGN
021800* OF A MORE RELIABLE BLENDED FIGURE.
021900*
022000 DA400-BUILD-RANGE.
022100     MOVE "N" TO WS-COMPS-STRONG-SW.
022200     IF VLK4-M-APPLICABLE (1) = "Y"
022300       AND VLK4-M-COMPS-COUNT (1) >= 5
022400         MOVE "Y" TO WS-COMPS-STRONG-SW.
022500     IF WS-COMPS-STRONG-SW = "Y"
022600         MOVE 0.15 TO WS-RANGE-PCT
022700     ELSE
022800         MOVE 0.20 TO WS-RANGE-PCT.
022900     COMPUTE WS-RANGE-AMOUNT ROUNDED =
023000             VLK4-FAIR-VALUE * WS-RANGE-PCT.
023100     COMPUTE VLK4-RANGE-LOW ROUNDED =
023200             VLK4-FAIR-VALUE - WS-RANGE-AMOUNT.
023300     COMPUTE VLK4-RANGE-HIGH ROUNDED =
023400             VLK4-FAIR-VALUE + WS-RANGE-AMOUNT.
023500*
