000100*****************************************************
000200*                                                    *
000300*  WORKING STORAGE TABLE OF COMPREF RECORDS          *
000400*     LOADED ONCE AT START OF RUN BY VA000-MAIN      *
000500*     SEARCHED BY VLT-TICKER VIA SEARCH ALL (BINARY) *
000600*****************************************************
000700* 500 ENTRIES ALLOWS FOR GROWTH OF THE REFERENCE SET.
000800* TABLE MUST BE LOADED IN ASCENDING TICKER SEQUENCE -
000900*   THE COMPREF FILE IS SORTED BY TICKER SO A STRAIGHT
001000*   LOAD IN READ SEQUENCE IS SUFFICIENT, NO SORT NEEDED.
001100*
001200* 09/03/1987 VBC - CREATED.
001300* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001400*
001500 01  VL-COMP-TABLE.
001600     03  VLT-ENTRY-COUNT          BINARY-SHORT UNSIGNED.
001700     03  VLT-ENTRY OCCURS 500 TIMES
001800                    ASCENDING KEY IS VLT-TICKER
001900                    INDEXED BY VLT-IDX.
002000         05  VLT-TICKER           PIC X(6).
002100         05  VLT-COMP-NAME        PIC X(30).
002200         05  VLT-MARKET-CAP       PIC S9(13)V99.
002300         05  VLT-ENTERPRISE-VALUE PIC S9(13)V99.
002400         05  VLT-COMP-REVENUE     PIC S9(13)V99.
002500         05  VLT-COMP-EBITDA      PIC S9(13)V99.
002600         05  VLT-EV-TO-REVENUE    PIC S9(4)V9(4).
002700         05  VLT-EV-TO-EBITDA     PIC S9(4)V9(4).
002800         05  VLT-COMP-SECTOR      PIC X(20).
002900         05  FILLER               PIC X(08).
003000*
