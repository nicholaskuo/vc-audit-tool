000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR VALRPT FILE                 *
000400*     VALUATION REPORT - ONE PER REQUEST, OUTPUT     *
000500*****************************************************
000600* RECORD LENGTH 240 BYTES.
000700*
000800* 12/03/1987 VBC - CREATED.
000900* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001000*
001100 01  VL-REPORT-RECORD.
001200     03  VLP-COMPANY-ID           PIC X(10).
001300     03  VLP-COMPANY-NAME         PIC X(30).
001400     03  VLP-STATUS               PIC X(8).
001500*                                   OK OR FAILED
001600     03  VLP-FAIR-VALUE           PIC S9(13)V99.
001700     03  VLP-RANGE-LOW            PIC S9(13)V99.
001800     03  VLP-RANGE-HIGH           PIC S9(13)V99.
001900     03  VLP-COMPS-EV             PIC S9(13)V99.
002000*                                   ZERO IF METHOD NOT RUN
002100     03  VLP-DCF-EV               PIC S9(13)V99.
002200*                                   ZERO IF METHOD NOT RUN
002300     03  VLP-LASTRD-EV            PIC S9(13)V99.
002400*                                   ZERO IF METHOD NOT RUN
002500     03  VLP-COMPS-WEIGHT         PIC 9V9(4).
002600     03  VLP-DCF-WEIGHT           PIC 9V9(4).
002700     03  VLP-LASTRD-WEIGHT        PIC 9V9(4).
002800     03  VLP-COMPS-COUNT          PIC 9(3).
002900     03  VLP-EV-REV-MEDIAN        PIC S9(4)V9(4).
003000     03  VLP-EV-REV-MEAN          PIC S9(4)V9(4).
003100     03  VLP-DCF-TERMINAL-VALUE   PIC S9(13)V99.
003200     03  VLP-LASTRD-ADJ-FACTOR    PIC S9V9(4).
003300     03  VLP-MONTHS-SINCE-ROUND   PIC S9(3).
003400*                                   -1 = UNKNOWN
003500     03  VLP-WARNING-COUNT        PIC 9(2).
003600     03  FILLER                   PIC X(43).
003700*
