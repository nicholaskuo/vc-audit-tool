000100*****************************************************
000200* SELECT CLAUSE - VALREQ (VALUATION REQUEST) FILE
000300*****************************************************
000400 SELECT VALREQ-FILE     ASSIGN       TO "VALREQ"
000500                         ORGANIZATION IS SEQUENTIAL
000600                         FILE STATUS  IS VLR-FILE-STATUS.
000700*
