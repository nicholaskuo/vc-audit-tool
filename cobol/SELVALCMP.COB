000100*****************************************************
000200* SELECT CLAUSE - COMPREF (COMPARABLE REFERENCE) FILE
000300*****************************************************
000400 SELECT COMPREF-FILE    ASSIGN       TO "COMPREF"
000500                         ORGANIZATION IS SEQUENTIAL
000600                         FILE STATUS  IS VLC-FILE-STATUS.
000700*
