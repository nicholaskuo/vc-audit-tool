000100*****************************************************************
000200*                                                                *
000300*        VALUATION DRIVER - VC PORTFOLIO FAIR VALUE RUN         *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         VL000.
001100     AUTHOR.             R ASHWORTH.
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PORTFOLIO SYSTEMS.
001300     DATE-WRITTEN.       14/03/1987.
001400     DATE-COMPILED.
001500     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* REMARKS.            MAIN LINE DRIVER FOR THE QUARTERLY VC
001800*                      PORTFOLIO FAIR VALUE RUN.  READS VALREQ
001900*                      AND RESEST, BUILDS THE COMPARABLE TABLE
002000*                      FROM COMPREF, MATCHES COMPLNK ENTRIES,
002100*                      CALLS THE THREE VALUATION ENGINES AND THE
002200*                      BLENDER, WRITES VALRPT AND PRINTS AUDITRPT.
002300*
002400* CALLED MODULES.     VL100 (COMPS), VL200 (DCF), VL300 (LAST
002500*                      ROUND), VL400 (BLENDER).
002600*
002700* FILES USED.         VALREQ, RESEST, COMPREF, COMPLNK - INPUT.
002800*                      VALRPT, AUDITRPT - OUTPUT.
002900*
003000* Changes:
003100* 14/03/1987 RA  -        Created - initial build for pilot fund.
003200* 02/09/1987 RA  -        Added COMPLNK match-merge, was hard
003300*                         coded to a fixed comp list in the pilot.
003400* 19/11/1989 RA  -        BLENDER call added, previously driver
003500*                         did a straight average of the methods.
003600* 27/04/1991 DKM -        Mismatch warnings added per audit
003700*                         comment raised on the Q1 1991 review.
003800* 08/08/1993 DKM -        Control totals section added to
003900*                         AUDITRPT.
004000* 30/01/1996 DKM -        Widened VLR-COMPANY-NAME handling
004100*                         after truncation on two portfolio cos.
004200* 22/09/1998 JPT -        Y2K.  AS-OF-DATE AND LAST-ROUND-DATE
004300*                         CONFIRMED CCYY-MM-DD THROUGHOUT, 4
004400*                         DIGIT YEAR.  NO WINDOWING USED ANYWHERE.
004500* 14/01/1999 JPT -        Y2K FOLLOW UP.  RE-RAN FULL REGRESSION
004600*                         SET ACROSS CENTURY BOUNDARY, CLEAN.
004700* 11/06/2001 JPT -        Sector-group table widened to include
004800*                         Fintech and SaaS per new fund mandates.
004900* 03/03/2004 SAT -        VLR-COMPANY-NAME WIDENED 24 TO 30, MATCH
005000*                         WSVALREQ CHANGE.
005100* 19/07/2008 SAT -        Comp table capacity raised 200 TO 500 as
005200*                         the reference set outgrew the old table.
005300* 30/11/2025 VBC -        REVIEWED FOR VALN/2 PROJECT.  ADDED
005400*                         CALLER-SUPPLIED BLEND WEIGHT SUPPORT.
005500*
005600*****************************************************************
005700*
005800 ENVIRONMENT              DIVISION.
005900*================================
006000*
006100 CONFIGURATION           SECTION.
006200*-----------------------------
006300 SPECIAL-NAMES.
006400     C01                 IS TOP-OF-FORM
006500     CLASS ALPHA-CLASS   IS "A" THRU "Z"
006600     UPSI-0              ON STATUS IS VL-RERUN-REQUESTED
006700                         OFF STATUS IS VL-NORMAL-RUN.
006800*
006900 INPUT-OUTPUT            SECTION.
007000*------------------------------
007100 FILE-CONTROL.
007200     COPY "SELVALREQ.COB".
007300     COPY "SELVALEST.COB".
007400     COPY "SELVALCMP.COB".
007500     COPY "SELVALLNK.COB".
007600     COPY "SELVALRPT.COB".
007700     COPY "SELAUDITR.COB".
007800*
007900 DATA                    DIVISION.
008000*================================
008100 FILE                    SECTION.
008200*----------------------
008300     COPY "FDVALREQ.COB".
008400     COPY "FDVALEST.COB".
008500     COPY "FDVALCMP.COB".
008600     COPY "FDVALLNK.COB".
008700     COPY "FDVALRPT.COB".
008800     COPY "FDAUDITR.COB".
008900*
009000 WORKING-STORAGE         SECTION.
009100*-------------------------------
009200 77  WS-PROG-NAME         PIC X(17) VALUE "VL000 (2.00.00)".
009300 77  WS-SUB1              PIC 9(3)      COMP.
009400 77  WS-SUB2              PIC 9(3)      COMP.
009500*
009600 01  WS-FILE-STATUS-GROUP.
009700     03  VLR-FILE-STATUS      PIC XX.
009800         88  VLR-OK                VALUE "00".
009900         88  VLR-EOF               VALUE "10".
010000     03  VLE-FILE-STATUS      PIC XX.
010100         88  VLE-OK                VALUE "00".
010200         88  VLE-EOF               VALUE "10".
010300     03  VLC-FILE-STATUS      PIC XX.
010400         88  VLC-OK                VALUE "00".
010500         88  VLC-EOF               VALUE "10".
010600     03  VLL-FILE-STATUS      PIC XX.
010700         88  VLL-OK                VALUE "00".
010800         88  VLL-EOF               VALUE "10".
010900     03  VLP-FILE-STATUS      PIC XX.
011000         88  VLP-OK                VALUE "00".
011100     03  VLA-FILE-STATUS      PIC XX.
011200         88  VLA-OK                VALUE "00".
011300     03  FILLER               PIC X(10).
011400*
011500 01  WS-SWITCHES.
011600     03  VL-RERUN-REQUESTED   PIC X(1).
011700     03  VL-NORMAL-RUN        PIC X(1).
011800     03  WS-END-OF-REQUESTS   PIC X(1)      VALUE "N".
011900         88  END-OF-REQUESTS                VALUE "Y".
012000     03  WS-RESEST-ON-FILE-SW PIC X(1)      VALUE "N".
012100         88  RESEST-ON-FILE                 VALUE "Y".
012200     03  WS-RESEST-VALID      PIC X(1)      VALUE "N".
012300     03  WS-RESEST-BUFFERED   PIC X(1)      VALUE "N".
012400     03  WS-LINK-ON-FILE-SW   PIC X(1)      VALUE "N".
012500         88  LINK-ON-FILE                   VALUE "Y".
012600     03  WS-LINK-BUFFERED     PIC X(1)      VALUE "N".
012700     03  WS-COMPS-APPLICABLE  PIC X(1)      VALUE "N".
012800     03  WS-DCF-APPLICABLE    PIC X(1)      VALUE "N".
012900     03  WS-LASTRD-APPLICABLE PIC X(1)      VALUE "N".
013000     03  WS-DCF-MODEL-EST     PIC X(1)      VALUE "N".
013100     03  WS-LASTRD-MODEL-EST  PIC X(1)      VALUE "N".
013200     03  FILLER               PIC X(10).
013300*
013400 01  WS-CONTROL-TOTALS.
013500     03  WS-REQUESTS-READ     PIC 9(5)      COMP.
013600     03  WS-REQUESTS-VALUED   PIC 9(5)      COMP.
013700     03  WS-REQUESTS-FAILED   PIC 9(5)      COMP.
013800     03  WS-COMPS-RUN-COUNT   PIC 9(5)      COMP.
013900     03  WS-DCF-RUN-COUNT     PIC 9(5)      COMP.
014000     03  WS-LASTRD-RUN-COUNT  PIC 9(5)      COMP.
014100     03  WS-SUM-FAIR-VALUE    PIC S9(15)V99 COMP-3.
014200     03  FILLER               PIC X(08).
014300*
014400 01  WS-SUBSCRIPTS.
014500     03  WS-LINK-SUB          PIC 9(3)      COMP.
014600     03  WS-WARN-SUB          PIC 9(3)      COMP.
014700     03  WS-GRID-ROW-SUB      PIC 9(3)      COMP.
014800     03  WS-GRID-COL-SUB      PIC 9(3)      COMP.
014900     03  FILLER               PIC X(04).
015000*
015100 01  WS-LINK-WORK.
015200     03  WS-PRIOR-REVENUE     PIC S9(13)V99 COMP-3.
015300     03  WS-LAST-MARGIN       PIC S9V9(4)   COMP-3.
015400     03  FILLER               PIC X(08).
015500*
015600 01  WS-MISMATCH-WORK.
015700     03  WS-ABS-DIFF          PIC S9(3)V9(4) COMP-3.
015800     03  WS-REL-DIFF          PIC S9(5)V9(4) COMP-3.
015900     03  WS-USER-GROWTH-SUM   PIC S9(3)V9(4) COMP-3.
016000     03  WS-EST-GROWTH-SUM    PIC S9(3)V9(4) COMP-3.
016100     03  WS-AVG-USER-GROWTH   PIC S9(3)V9(4) COMP-3.
016200     03  WS-AVG-EST-GROWTH    PIC S9(3)V9(4) COMP-3.
016300     03  WS-USER-GROWTH-PAIRS PIC 9(2)       COMP.
016400     03  WS-EST-GROWTH-PAIRS  PIC 9(2)       COMP.
016500     03  FILLER               PIC X(04).
016600*
016700* WORK AREA HOLDING THE RESOLVED INPUTS FOR THE COMPANY CURRENTLY
016800* IN PROCESS - BUILT BY VA100-RESOLVE-INPUTS EACH PASS.
016900*
017000 01  WS-RESOLVED-INPUTS.
017100     03  WR-REVENUE           PIC S9(13)V99 COMP-3.
017200     03  WR-REVENUE-MODEL-EST PIC X(1).
017300     03  WR-EBITDA            PIC S9(13)V99 COMP-3.
017400     03  WR-PROJ-COUNT        PIC 9(2)      COMP.
017500     03  WR-REVENUE-PROJ      PIC S9(13)V99 COMP-3 OCCURS 10.
017600     03  WR-EBITDA-MARGIN     PIC S9V9(4)   COMP-3 OCCURS 10.
017700     03  WR-WACC              PIC 9V9(4)    COMP-3.
017800     03  WR-TGR               PIC S9V9(4)   COMP-3.
017900     03  WR-LASTRD-VALN       PIC S9(13)V99 COMP-3.
018000     03  WR-LASTRD-DATE       PIC X(10).
018100*                               REDEFINES - ALTERNATE NUMERIC
018200*                               VIEW USED TESTING FOR SPACES/ZERO
018300     03  WR-LASTRD-DATE-ALT REDEFINES WR-LASTRD-DATE
018400                            PIC 9(10).
018500     03  FILLER               PIC X(06).
018600*
018700 COPY "WSVALMSG.COB".
018800*
018900 01  WS-REPORT-WARNINGS.
019000     03  WS-WARN-COUNT        PIC 9(2)      COMP.
019100*                               REDEFINES - ALTERNATE DISPLAY VIEW
019200*                               USED BY ZA750 WHEN EDITING THE
019300*                               COUNT ONTO THE AUDITRPT TRAILER.
019400     03  WS-WARN-COUNT-ALT REDEFINES WS-WARN-COUNT
019500                       PIC 9(4) COMP.
019600     03  WS-WARN-LINE OCCURS 30 TIMES
019700                       PIC X(60).
019800     03  FILLER               PIC X(04).
019900*
020000* WS-FAIL-CODE IS SET BY VA050 AT EACH FAILED-PATH BRANCH AND
020100* CARRIED INTO ZA750, WHICH LOOKS IT UP AGAINST THE MESSAGE TABLE.
020200* WS-CUR-WARN-CODE/TEXT ARE SCRATCH FIELDS SHARED BY EVERY WARNING
020300* LOGGING PARAGRAPH BELOW (ZZ460/ZZ495).
020400*
020500 01  WS-FAILURE-WORK.
020600     03  WS-FAIL-CODE         PIC X(5).
020700     03  WS-CUR-WARN-CODE     PIC X(5).
020800     03  WS-CUR-WARN-TEXT     PIC X(41).
020900     03  FILLER               PIC X(05).
021000*
021100 01  WS-REPORT-PRINT-WORK.
021200     03  WS-PRINT-PCT         PIC ZZ9.99.
021300     03  WS-GRID-CELL-TXT OCCURS 5 TIMES
021400                           PIC -(11)9.99.
021500     03  FILLER               PIC X(04).
021600*
021700* METHOD NAME LITERALS FOR THE METHODOLOGY LINES - SUBSCRIPT 1=
021800* COMPS 2=DCF 3=LAST ROUND, SAME ORDER AS VLK4-METHOD-ENTRY.
021900*
022000 01  WS-METHOD-NAMES.
022100     03  FILLER PIC X(30) VALUE
022200         "COMPS     DCF       LAST ROUND".
022300 01  WS-METHOD-NAMES-R REDEFINES WS-METHOD-NAMES.
022400     03  WS-METHOD-NAME OCCURS 3 TIMES
022500                         PIC X(10).
022600*
022700 COPY "WSVALCTB.COB".
022800*
022900 COPY "WSVLC100.COB".
023000 COPY "WSVLC200.COB".
023100 COPY "WSVLC300.COB".
023200 COPY "WSVLC400.COB".
023300*
023400 01  WS-PRINT-LINES.
023500     03  WS-HEAD-LINE         PIC X(132).
023600     03  WS-DETAIL-LINE       PIC X(132).
023700     03  WS-BLANK-LINE        PIC X(132)    VALUE SPACES.
023800     03  FILLER               PIC X(04).
023900*
024000 PROCEDURE DIVISION.
024100*===================
024200*
024300 VA000-MAIN.
024400     PERFORM VA010-OPEN-FILES.
024500     PERFORM ZZ050-LOAD-COMP-TABLE.
024600     PERFORM VA050-PROCESS-REQUESTS THRU VA050-EXIT
024700              UNTIL END-OF-REQUESTS.
024800     PERFORM ZA900-PRINT-TOTALS.
024900     PERFORM VA900-CLOSE-FILES.
025000     STOP RUN.
025100*
025200 VA010-OPEN-FILES.
025300     OPEN INPUT  VALREQ-FILE.
025400     IF NOT VLR-OK
025500         DISPLAY "SY001 VALREQ OPEN FAILED " VLR-FILE-STATUS
025600         STOP RUN.
025700     OPEN INPUT  RESEST-FILE.
025800     IF VLE-OK
025900         MOVE "Y" TO WS-RESEST-ON-FILE-SW
026000     ELSE
026100         DISPLAY "SY002 RESEST OPEN FAILED, PROCEEDING BLANK"
026200         CLOSE RESEST-FILE.
026300     PERFORM VA015-PRIME-RESEST.
026400     OPEN INPUT  COMPREF-FILE.
026500     IF NOT VLC-OK
026600         DISPLAY "SY003 COMPREF OPEN FAILED " VLC-FILE-STATUS
026700         STOP RUN.
026800     OPEN INPUT  COMPLNK-FILE.
026900     IF VLL-OK
027000         MOVE "Y" TO WS-LINK-ON-FILE-SW
027100     ELSE
027200         DISPLAY "SY004 COMPLNK OPEN FAILED, PROCEEDING NONE"
027300         CLOSE COMPLNK-FILE.
027400     PERFORM VA017-PRIME-LINK.
027500     OPEN OUTPUT VALRPT-FILE.
027600     OPEN OUTPUT AUDITRPT-FILE.
027700     PERFORM VA020-READ-VALREQ.
027800*
027900 VA900-CLOSE-FILES.
028000     CLOSE VALREQ-FILE COMPREF-FILE VALRPT-FILE AUDITRPT-FILE.
028100     IF RESEST-ON-FILE
028200         CLOSE RESEST-FILE.
028300     IF LINK-ON-FILE
028400         CLOSE COMPLNK-FILE.
028500*
028600 VA020-READ-VALREQ.
028700     READ VALREQ-FILE
028800         AT END
028900             MOVE "Y" TO WS-END-OF-REQUESTS
029000     END-READ.
029100*
029200 VA015-PRIME-RESEST.
029300     IF RESEST-ON-FILE
029400         PERFORM VA016-READ-NEXT-RESEST-RAW.
029500*
029600 VA016-READ-NEXT-RESEST-RAW.
029700     READ RESEST-FILE
029800         AT END
029900             MOVE "N" TO WS-RESEST-BUFFERED
030000         NOT AT END
030100             MOVE "Y" TO WS-RESEST-BUFFERED
030200     END-READ.
030300*
030400 VA017-PRIME-LINK.
030500     IF LINK-ON-FILE
030600         PERFORM VA018-READ-NEXT-LINK-RAW.
030700*
030800 VA018-READ-NEXT-LINK-RAW.
030900     READ COMPLNK-FILE
031000         AT END
031100             MOVE "N" TO WS-LINK-BUFFERED
031200         NOT AT END
031300             MOVE "Y" TO WS-LINK-BUFFERED
031400     END-READ.
031500*
031600 VA050-PROCESS-REQUESTS.
031700     ADD 1 TO WS-REQUESTS-READ.
031800     PERFORM VA060-READ-MATCHING-RESEST.
031900     PERFORM VA100-RESOLVE-INPUTS.
032000     PERFORM VA150-GATHER-COMPARABLES.
032100     PERFORM VA200-CHECK-APPLICABILITY.
032200     IF WS-COMPS-APPLICABLE = "N"
032300       AND WS-DCF-APPLICABLE = "N"
032400       AND WS-LASTRD-APPLICABLE = "N"
032500         IF WR-REVENUE = 0
032600             MOVE "VL002" TO WS-FAIL-CODE
032700         ELSE
032800             MOVE "VL006" TO WS-FAIL-CODE
032900         PERFORM ZA700-WRITE-FAILED-RECORD
033000     ELSE
033100         PERFORM VA250-RUN-METHODS
033200         PERFORM VA300-MISMATCH-CHECKS
033300         PERFORM VA350-BLEND-RESULTS
033400         IF VLK4-FAIR-VALUE = 0
033500             MOVE "VL014" TO WS-FAIL-CODE
033600             PERFORM ZA700-WRITE-FAILED-RECORD
033700         ELSE
033800             ADD 1 TO WS-REQUESTS-VALUED
033900             ADD VLK4-FAIR-VALUE TO WS-SUM-FAIR-VALUE
034000             PERFORM VA400-WRITE-REPORT-RECORD
034100             PERFORM ZA100-PRINT-COMPANY-SECTION.
034200     PERFORM VA020-READ-VALREQ.
034300 VA050-EXIT.
034400     EXIT.
034500*
034600* CLASSIC SEQUENTIAL MATCH-MERGE AGAINST RESEST, HELD ON A ONE
034700* RECORD LOOK-AHEAD BUFFER SINCE NOT EVERY COMPANY HAS A RESEARCH
034800* ESTIMATE AND THE TWO FILES CAN FALL OUT OF STEP.
034900*
035000 VA060-READ-MATCHING-RESEST.
035100     MOVE "N" TO WS-RESEST-VALID.
035200     IF NOT RESEST-ON-FILE
035300         GO TO VA060-EXIT.
035400     PERFORM VA061-ADVANCE-RESEST THRU VA061-EXIT
035500         UNTIL WS-RESEST-BUFFERED = "N"
035600            OR VLE-COMPANY-ID NOT < VLR-COMPANY-ID.
035700     IF WS-RESEST-BUFFERED = "Y"
035800       AND VLE-COMPANY-ID = VLR-COMPANY-ID
035900         MOVE "Y" TO WS-RESEST-VALID.
036000 VA060-EXIT.
036100     EXIT.
036200*
036300 VA061-ADVANCE-RESEST.
036400     PERFORM VA016-READ-NEXT-RESEST-RAW.
036500 VA061-EXIT.
036600     EXIT.
036700*
036800* RESOLVE REVENUE, EBITDA, DCF PROJECTIONS AND LAST ROUND INPUT
036900* PER THE INPUT RESOLUTION RULE - USER VALUE WINS, ELSE RESEARCH
037000* ESTIMATE, FLAGGING MODEL-ESTIMATED WHERE THE ESTIMATE IS USED.
037100*
037200 VA100-RESOLVE-INPUTS.
037300     MOVE "N" TO WR-REVENUE-MODEL-EST.
037400     IF VLR-REVENUE > 0
037500         MOVE VLR-REVENUE TO WR-REVENUE
037600     ELSE
037700         IF WS-RESEST-VALID AND VLE-EST-REVENUE > 0
037800             MOVE VLE-EST-REVENUE TO WR-REVENUE
037900             MOVE "Y" TO WR-REVENUE-MODEL-EST
038000         ELSE
038100             MOVE 0 TO WR-REVENUE.
038200     IF VLR-EBITDA > 0
038300         MOVE VLR-EBITDA TO WR-EBITDA
038400     ELSE
038500         IF WS-RESEST-VALID
038600             MOVE VLE-EST-EBITDA TO WR-EBITDA
038700         ELSE
038800             MOVE 0 TO WR-EBITDA.
038900     PERFORM VA110-RESOLVE-PROJECTIONS.
039000     PERFORM VA120-RESOLVE-LAST-ROUND.
039100*
039200 VA110-RESOLVE-PROJECTIONS.
039300     MOVE 0 TO WR-PROJ-COUNT.
039400     IF VLR-PROJ-COUNT > 0
039500         MOVE VLR-PROJ-COUNT TO WR-PROJ-COUNT
039600         PERFORM VA111-COPY-USER-PROJ THRU VA111-EXIT
039700             VARYING WS-SUB1 FROM 1 BY 1
039800                 UNTIL WS-SUB1 > WR-PROJ-COUNT
039900         MOVE VLR-WACC TO WR-WACC
040000         MOVE VLR-TGR  TO WR-TGR
040100     ELSE
040200         IF WS-RESEST-VALID
040300           AND VLE-EST-GROWTH-COUNT > 0
040400           AND WR-REVENUE > 0
040500             PERFORM VA115-BUILD-ESTIMATED-PROJ
040600             MOVE "Y" TO WS-DCF-MODEL-EST
040700             MOVE VLE-EST-WACC TO WR-WACC
040800             MOVE VLE-EST-TGR  TO WR-TGR.
040900*
041000 VA111-COPY-USER-PROJ.
041100     MOVE VLR-REVENUE-PROJ (WS-SUB1) TO WR-REVENUE-PROJ (WS-SUB1).
041200     MOVE VLR-EBITDA-MARGIN (WS-SUB1)
041300                                  TO WR-EBITDA-MARGIN (WS-SUB1).
041400 VA111-EXIT.
041500     EXIT.
041600*
041700* COMPOUND RESOLVED REVENUE THROUGH THE ESTIMATED GROWTH RATES,
041800* PADDING MARGINS BY REPEATING THE LAST PROVIDED MARGIN (0.20 IF
041900* NONE WAS EVER PROVIDED).
042000*
042100 VA115-BUILD-ESTIMATED-PROJ.
042200     MOVE VLE-EST-GROWTH-COUNT TO WR-PROJ-COUNT.
042300     MOVE WR-REVENUE TO WS-PRIOR-REVENUE.
042400     MOVE 0.2 TO WS-LAST-MARGIN.
042500     PERFORM VA116-BUILD-ONE-YEAR THRU VA116-EXIT
042600         VARYING WS-SUB1 FROM 1 BY 1
042700             UNTIL WS-SUB1 > WR-PROJ-COUNT.
042800*
042900 VA116-BUILD-ONE-YEAR.
043000     COMPUTE WR-REVENUE-PROJ (WS-SUB1) ROUNDED =
043100             WS-PRIOR-REVENUE *
043200             (1 + VLE-EST-GROWTH-RATE (WS-SUB1)).
043300     MOVE WR-REVENUE-PROJ (WS-SUB1) TO WS-PRIOR-REVENUE.
043400     IF VLE-EST-MARGIN (WS-SUB1) NOT = 0
043500         MOVE VLE-EST-MARGIN (WS-SUB1) TO WS-LAST-MARGIN.
043600     MOVE WS-LAST-MARGIN TO WR-EBITDA-MARGIN (WS-SUB1).
043700 VA116-EXIT.
043800     EXIT.
043900*
044000 VA120-RESOLVE-LAST-ROUND.
044100     MOVE "N" TO WS-LASTRD-MODEL-EST.
044200     IF VLR-LAST-ROUND-VALN > 0
044300       AND VLR-LAST-ROUND-DATE NOT = SPACES
044400         MOVE VLR-LAST-ROUND-VALN  TO WR-LASTRD-VALN
044500         MOVE VLR-LAST-ROUND-DATE  TO WR-LASTRD-DATE
044600     ELSE
044700         IF WS-RESEST-VALID
044800           AND VLE-EST-LR-VALUATION > 0
044900           AND VLE-EST-LR-DATE NOT = SPACES
045000             MOVE VLE-EST-LR-VALUATION TO WR-LASTRD-VALN
045100             MOVE VLE-EST-LR-DATE      TO WR-LASTRD-DATE
045200             MOVE "Y" TO WS-LASTRD-MODEL-EST
045300         ELSE
045400             MOVE 0 TO WR-LASTRD-VALN
045500             MOVE SPACES TO WR-LASTRD-DATE.
045600*
045700* MATCH-MERGE THE COMPLNK ENTRIES FOR THIS COMPANY (COMPLNK MAY
045800* CARRY SEVERAL TICKERS PER COMPANY) AGAINST THE IN-MEMORY COMPREF
045900* TABLE VIA BINARY SEARCH.  HELD ON A ONE RECORD LOOK-AHEAD BUFFER
046000* SO A COMPANY WITH NO LINKS AT ALL DOES NOT LOSE THE NEXT
046100* COMPANY'S FIRST LINK RECORD.  MISSING TICKERS ARE SKIPPED AND
046200* COUNTED AS A WARNING.
046300*
046400 VA150-GATHER-COMPARABLES.
046500     MOVE 0 TO VLK1-COMP-COUNT.
046600     MOVE 0 TO WS-WARN-COUNT.
046700     IF LINK-ON-FILE
046800         PERFORM VA155-MATCH-LINKS THRU VA155-EXIT
046900             UNTIL WS-LINK-BUFFERED = "N"
047000                OR VLL-COMPANY-ID NOT = VLR-COMPANY-ID.
047100*
047200 VA155-MATCH-LINKS.
047300     PERFORM ZZ080-BIN-SEARCH-COMP.
047400     PERFORM VA018-READ-NEXT-LINK-RAW.
047500 VA155-EXIT.
047600     EXIT.
047700*
047800* BINARY SEARCH THE IN-MEMORY COMPREF TABLE FOR THE TICKER ON THE
047900* CURRENT COMPLNK RECORD; ADD TO THE COMPS-LINKAGE GATHER TABLE
048000* WHEN FOUND, ELSE LOG A MISSING-TICKER WARNING.
048100*
048200 ZZ080-BIN-SEARCH-COMP.
048300     SET VLT-IDX TO 1.
048400     SEARCH ALL VLT-ENTRY
048500         AT END
048600             PERFORM ZZ090-LOG-MISSING-TICKER
048700         WHEN VLT-TICKER (VLT-IDX) = VLL-TICKER
048800             ADD 1 TO VLK1-COMP-COUNT
048900             MOVE VLK1-COMP-COUNT TO WS-SUB2
049000             MOVE VLT-TICKER (VLT-IDX)
049100                                  TO VLK1-IN-TICKER (WS-SUB2)
049200             MOVE VLT-COMP-SECTOR (VLT-IDX)
049300                                  TO VLK1-IN-SECTOR (WS-SUB2)
049400             MOVE VLT-MARKET-CAP (VLT-IDX)
049500                                  TO VLK1-IN-MARKET-CAP (WS-SUB2)
049600             MOVE VLT-ENTERPRISE-VALUE (VLT-IDX)
049700                                  TO VLK1-IN-ENTVALUE (WS-SUB2)
049800             MOVE VLT-COMP-REVENUE (VLT-IDX)
049900                                  TO VLK1-IN-REVENUE (WS-SUB2)
050000             MOVE VLT-COMP-EBITDA (VLT-IDX)
050100                                  TO VLK1-IN-EBITDA (WS-SUB2)
050200             MOVE VLT-EV-TO-REVENUE (VLT-IDX)
050300                                  TO VLK1-IN-EV-REV (WS-SUB2)
050400             MOVE VLT-EV-TO-EBITDA (VLT-IDX)
050500                                  TO VLK1-IN-EV-EBITDA (WS-SUB2).
050600*
050700 ZZ090-LOG-MISSING-TICKER.
050800     STRING "COMPARABLE TICKER NOT FOUND - " VLL-TICKER
050900         DELIMITED BY SIZE INTO WS-CUR-WARN-TEXT.
051000     PERFORM ZZ495-LOG-WARNING-TEXT.
051100*
051200* LOAD THE COMPREF FILE INTO THE IN-MEMORY TABLE ONCE AT START OF
051300* RUN, IN ASCENDING TICKER SEQUENCE (THE FILE ITSELF IS SORTED).
051400*
051500 ZZ050-LOAD-COMP-TABLE.
051600     MOVE 0 TO VLT-ENTRY-COUNT.
051700     PERFORM ZZ055-LOAD-ONE-COMP THRU ZZ055-EXIT
051800         UNTIL VLC-EOF.
051900*
052000 ZZ055-LOAD-ONE-COMP.
052100     READ COMPREF-FILE
052200         AT END
052300             SET VLC-EOF TO TRUE
052400             GO TO ZZ055-EXIT
052500     END-READ.
052600     IF VLT-ENTRY-COUNT > 499
052700         DISPLAY "SY005 COMPREF TABLE FULL AT 500 ENTRIES"
052800         GO TO ZZ055-EXIT.
052900     ADD 1 TO VLT-ENTRY-COUNT.
053000     MOVE VL-COMP-RECORD TO VLT-ENTRY (VLT-ENTRY-COUNT).
053100 ZZ055-EXIT.
053200     EXIT.
053300*
053400* METHOD APPLICABILITY - METHOD FLAG SET AND DATA PRESENT.
053500*
053600 VA200-CHECK-APPLICABILITY.
053700     MOVE "N" TO WS-COMPS-APPLICABLE.
053800     IF WR-REVENUE > 0 AND VLK1-COMP-COUNT > 0
053900         MOVE "Y" TO WS-COMPS-APPLICABLE.
054000     MOVE "N" TO WS-DCF-APPLICABLE.
054100     IF WR-PROJ-COUNT > 0
054200         MOVE "Y" TO WS-DCF-APPLICABLE.
054300     MOVE "N" TO WS-LASTRD-APPLICABLE.
054400     IF WR-LASTRD-VALN > 0 AND WR-LASTRD-DATE NOT = SPACES
054500         MOVE "Y" TO WS-LASTRD-APPLICABLE.
054600*
054700 VA250-RUN-METHODS.
054800     MOVE 0 TO VLK1-EV VLK2-EV VLK3-EV.
054900     IF WS-COMPS-APPLICABLE = "Y"
055000         PERFORM ZZ100-CALL-COMPS
055100         ADD 1 TO WS-COMPS-RUN-COUNT.
055200     IF WS-DCF-APPLICABLE = "Y"
055300         PERFORM ZZ200-CALL-DCF
055400         ADD 1 TO WS-DCF-RUN-COUNT.
055500     IF WS-LASTRD-APPLICABLE = "Y"
055600         PERFORM ZZ300-CALL-LASTRD
055700         ADD 1 TO WS-LASTRD-RUN-COUNT.
055800*
055900 ZZ100-CALL-COMPS.
056000     MOVE WR-REVENUE TO VLK1-TARGET-REVENUE.
056100     MOVE VLR-SECTOR TO VLK1-TARGET-SECTOR.
056200     CALL "VL100" USING VL-COMPS-LINKAGE.
056300     IF WR-REVENUE-MODEL-EST = "Y"
056400         MOVE "VL004" TO WS-CUR-WARN-CODE
056500         PERFORM ZZ400-ADD-WARNING-LITERAL.
056600     PERFORM ZZ105-LOG-COMPS-WARNING THRU ZZ105-EXIT
056700         VARYING WS-SUB1 FROM 1 BY 1
056800             UNTIL WS-SUB1 > VLK1-WARN-COUNT
056900                OR WS-SUB1 > 10.
057000*
057100 ZZ105-LOG-COMPS-WARNING.
057200     MOVE VLK1-WARN-CODE (WS-SUB1) TO WS-CUR-WARN-CODE.
057300     PERFORM ZZ460-LOOKUP-MESSAGE-TEXT.
057400     PERFORM ZZ495-LOG-WARNING-TEXT.
057500 ZZ105-EXIT.
057600     EXIT.
057700*
057800 ZZ200-CALL-DCF.
057900     MOVE WR-PROJ-COUNT    TO VLK2-PROJ-COUNT.
058000     MOVE WR-REVENUE-PROJ  TO VLK2-REVENUE-PROJ.
058100     MOVE WR-EBITDA-MARGIN TO VLK2-EBITDA-MARGIN.
058200     MOVE VLR-CAPEX-PCT    TO VLK2-CAPEX-PCT.
058300     MOVE VLR-NWC-PCT      TO VLK2-NWC-PCT.
058400     MOVE VLR-TAX-RATE     TO VLK2-TAX-RATE.
058500     MOVE VLR-DEPR-PCT     TO VLK2-DEPR-PCT.
058600     MOVE WR-WACC          TO VLK2-WACC.
058700     MOVE WR-TGR           TO VLK2-TGR.
058800     CALL "VL200" USING VL-DCF-LINKAGE.
058900     PERFORM ZZ205-LOG-DCF-WARNING THRU ZZ205-EXIT
059000         VARYING WS-SUB1 FROM 1 BY 1
059100             UNTIL WS-SUB1 > VLK2-WARN-COUNT
059200                OR WS-SUB1 > 10.
059300*
059400 ZZ205-LOG-DCF-WARNING.
059500     MOVE VLK2-WARN-CODE (WS-SUB1) TO WS-CUR-WARN-CODE.
059600     PERFORM ZZ460-LOOKUP-MESSAGE-TEXT.
059700     PERFORM ZZ495-LOG-WARNING-TEXT.
059800 ZZ205-EXIT.
059900     EXIT.
060000*
060100 ZZ300-CALL-LASTRD.
060200     MOVE WR-LASTRD-VALN TO VLK3-VALUATION.
060300     MOVE WR-LASTRD-DATE TO VLK3-ROUND-DATE.
060400     MOVE VLR-AS-OF-DATE TO VLK3-AS-OF-DATE.
060500     CALL "VL300" USING VL-LASTRD-LINKAGE.
060600     PERFORM ZZ305-LOG-LASTRD-WARNING THRU ZZ305-EXIT
060700         VARYING WS-SUB1 FROM 1 BY 1
060800             UNTIL WS-SUB1 > VLK3-WARN-COUNT
060900                OR WS-SUB1 > 10.
061000*
061100 ZZ305-LOG-LASTRD-WARNING.
061200     MOVE VLK3-WARN-CODE (WS-SUB1) TO WS-CUR-WARN-CODE.
061300     PERFORM ZZ460-LOOKUP-MESSAGE-TEXT.
061400     PERFORM ZZ495-LOG-WARNING-TEXT.
061500 ZZ305-EXIT.
061600     EXIT.
061700*
061800* LOOKS UP WS-CUR-WARN-CODE AGAINST THE MESSAGE TABLE AND LOGS THE
061900* RESULTING TEXT - USED WHEN THE WARNING MAPS TO A STANDARD CODE.
062000*
062100 ZZ400-ADD-WARNING-LITERAL.
062200     PERFORM ZZ460-LOOKUP-MESSAGE-TEXT.
062300     PERFORM ZZ495-LOG-WARNING-TEXT.
062400*
062500* SEQUENTIAL SCAN OF THE MESSAGE TABLE - NOT SEARCH ALL, AS THE
062600* TABLE IS IN VL0nn/SY0nn DEFINITION ORDER, NOT COLLATING SEQ.
062700*
062800 ZZ460-LOOKUP-MESSAGE-TEXT.
062900     SET VLM-IDX TO 1.
063000     SEARCH VLM-ENTRY
063100         AT END
063200             MOVE SPACES TO WS-CUR-WARN-TEXT
063300         WHEN VLM-CODE (VLM-IDX) = WS-CUR-WARN-CODE
063400             MOVE VLM-TEXT (VLM-IDX) TO WS-CUR-WARN-TEXT.
063500*
063600* LOGS WS-CUR-WARN-TEXT AS THE NEXT NUMBERED WARNING, SILENTLY
063700* DROPPING ANY WARNING PAST THE 30-LINE TABLE CAPACITY.
063800*
063900 ZZ495-LOG-WARNING-TEXT.
064000     ADD 1 TO WS-WARN-COUNT.
064100     IF WS-WARN-COUNT NOT > 30
064200         MOVE WS-WARN-COUNT TO WS-WARN-SUB
064300         MOVE WS-CUR-WARN-TEXT TO WS-WARN-LINE (WS-WARN-SUB).
064400*
064500* MISMATCH CHECKS - ONLY WHEN BOTH USER AND RESEARCH VALUES EXIST.
064600* ABSOLUTE AND RELATIVE DIFFERENCES BUILT BY HAND (NO INTRINSIC
064700* FUNCTIONS) VIA ZZ500-ABS-OF-DIFFERENCE.
064800*
064900 VA300-MISMATCH-CHECKS.
065000     IF NOT WS-RESEST-VALID
065100         GO TO VA300-EXIT.
065200     IF VLR-WACC NOT = 0 AND VLE-EST-WACC NOT = 0
065300         COMPUTE WS-ABS-DIFF = VLR-WACC - VLE-EST-WACC
065400         PERFORM ZZ500-ABS-OF-DIFFERENCE
065500         IF WS-ABS-DIFF >= 0.02
065600             MOVE "USER WACC DIFFERS FROM ESTIMATE BY 2+ PTS"
065700                                             TO WS-CUR-WARN-TEXT
065800             PERFORM ZZ495-LOG-WARNING-TEXT.
065900     IF VLR-TGR NOT = 0 AND VLE-EST-TGR NOT = 0
066000         COMPUTE WS-ABS-DIFF = VLR-TGR - VLE-EST-TGR
066100         PERFORM ZZ500-ABS-OF-DIFFERENCE
066200         IF WS-ABS-DIFF >= 0.01
066300             MOVE "USER TGR DIFFERS FROM RESEARCH ESTIMATE"
066400                                             TO WS-CUR-WARN-TEXT
066500             PERFORM ZZ495-LOG-WARNING-TEXT.
066600     IF VLR-PROJ-COUNT > 1 AND VLE-EST-GROWTH-COUNT > 0
066700         PERFORM VA310-GROWTH-MISMATCH.
066800     IF VLE-EST-LR-VALUATION > 0 AND VLR-LAST-ROUND-VALN > 0
066900         COMPUTE WS-ABS-DIFF =
067000             VLR-LAST-ROUND-VALN - VLE-EST-LR-VALUATION
067100         PERFORM ZZ500-ABS-OF-DIFFERENCE
067200         COMPUTE WS-REL-DIFF ROUNDED =
067300             WS-ABS-DIFF / VLE-EST-LR-VALUATION
067400         IF WS-REL-DIFF > 0.30
067500             MOVE "LAST ROUND VALN DIFFERS FROM EST BY 30+PC"
067600                                             TO WS-CUR-WARN-TEXT
067700             PERFORM ZZ495-LOG-WARNING-TEXT.
067800 VA300-EXIT.
067900     EXIT.
068000*
068100* IMPLIED USER GROWTH RATES OVER THE USER REVENUE PROJECTIONS
068200* (SKIPPING PAIRS WHERE THE PRIOR YEAR REVENUE IS NOT POSITIVE)
068300* AVERAGED AND COMPARED TO THE AVERAGE ESTIMATED GROWTH RATE.
068400*
068500 VA310-GROWTH-MISMATCH.
068600     MOVE 0 TO WS-USER-GROWTH-SUM WS-USER-GROWTH-PAIRS.
068700     PERFORM VA311-SUM-USER-GROWTH THRU VA311-EXIT
068800         VARYING WS-SUB1 FROM 2 BY 1
068900             UNTIL WS-SUB1 > VLR-PROJ-COUNT.
069000     IF WS-USER-GROWTH-PAIRS = 0
069100         GO TO VA310-EXIT.
069200     COMPUTE WS-AVG-USER-GROWTH ROUNDED =
069300             WS-USER-GROWTH-SUM / WS-USER-GROWTH-PAIRS.
069400     MOVE 0 TO WS-EST-GROWTH-SUM.
069500     PERFORM VA312-SUM-EST-GROWTH THRU VA312-EXIT
069600         VARYING WS-SUB1 FROM 1 BY 1
069700             UNTIL WS-SUB1 > VLE-EST-GROWTH-COUNT.
069800     COMPUTE WS-AVG-EST-GROWTH ROUNDED =
069900             WS-EST-GROWTH-SUM / VLE-EST-GROWTH-COUNT.
070000     IF WS-AVG-EST-GROWTH = 0
070100         GO TO VA310-EXIT.
070200     COMPUTE WS-ABS-DIFF = WS-AVG-USER-GROWTH - WS-AVG-EST-GROWTH
070300     PERFORM ZZ500-ABS-OF-DIFFERENCE.
070400     COMPUTE WS-REL-DIFF ROUNDED =
070500             WS-ABS-DIFF / WS-AVG-EST-GROWTH.
070600     IF WS-REL-DIFF < 0
070700         COMPUTE WS-REL-DIFF = WS-REL-DIFF * -1.
070800     IF WS-REL-DIFF > 0.20
070900         MOVE "IMPLIED GROWTH DIFFERS FROM EST BY 20+ PC"
071000                                         TO WS-CUR-WARN-TEXT
071100         PERFORM ZZ495-LOG-WARNING-TEXT.
071200 VA310-EXIT.
071300     EXIT.
071400*
071500 VA311-SUM-USER-GROWTH.
071600     IF VLR-REVENUE-PROJ (WS-SUB1 - 1) > 0
071700         COMPUTE WS-ABS-DIFF ROUNDED =
071800             (VLR-REVENUE-PROJ (WS-SUB1) /
071900              VLR-REVENUE-PROJ (WS-SUB1 - 1)) - 1
072000         ADD WS-ABS-DIFF TO WS-USER-GROWTH-SUM
072100         ADD 1 TO WS-USER-GROWTH-PAIRS.
072200 VA311-EXIT.
072300     EXIT.
072400*
072500 VA312-SUM-EST-GROWTH.
072600     ADD VLE-EST-GROWTH-RATE (WS-SUB1) TO WS-EST-GROWTH-SUM.
072700 VA312-EXIT.
072800     EXIT.
072900*
073000* ABSOLUTE VALUE OF WS-ABS-DIFF, BUILT BY HAND - NO FUNCTION ABS.
073100*
073200 ZZ500-ABS-OF-DIFFERENCE.
073300     IF WS-ABS-DIFF < 0
073400         COMPUTE WS-ABS-DIFF = WS-ABS-DIFF * -1.
073500*
073600 VA350-BLEND-RESULTS.
073700     MOVE VLK1-EV TO VLK4-M-EV (1).
073800     MOVE WS-COMPS-APPLICABLE TO VLK4-M-APPLICABLE (1).
073900     MOVE "N" TO VLK4-M-MODEL-EST (1).
074000     MOVE VLK1-INCLUDED-COUNT TO VLK4-M-COMPS-COUNT (1).
074100     MOVE VLK2-EV TO VLK4-M-EV (2).
074200     MOVE WS-DCF-APPLICABLE TO VLK4-M-APPLICABLE (2).
074300     MOVE WS-DCF-MODEL-EST TO VLK4-M-MODEL-EST (2).
074400     MOVE VLK3-EV TO VLK4-M-EV (3).
074500     MOVE WS-LASTRD-APPLICABLE TO VLK4-M-APPLICABLE (3).
074600     MOVE WS-LASTRD-MODEL-EST TO VLK4-M-MODEL-EST (3).
074700     MOVE VLK3-MONTHS-SINCE-ROUND TO VLK4-M-MONTHS (3).
074800     MOVE "N" TO VLK4-OVERRIDE-PRESENT.
074900     CALL "VL400" USING VL-BLEND-LINKAGE.
075000*
075100 VA400-WRITE-REPORT-RECORD.
075200     MOVE SPACES TO VL-REPORT-RECORD.
075300     MOVE VLR-COMPANY-ID   TO VLP-COMPANY-ID.
075400     MOVE VLR-COMPANY-NAME TO VLP-COMPANY-NAME.
075500     MOVE "OK"             TO VLP-STATUS.
075600     MOVE VLK4-FAIR-VALUE  TO VLP-FAIR-VALUE.
075700     MOVE VLK4-RANGE-LOW   TO VLP-RANGE-LOW.
075800     MOVE VLK4-RANGE-HIGH  TO VLP-RANGE-HIGH.
075900     MOVE VLK1-EV          TO VLP-COMPS-EV.
076000     MOVE VLK2-EV          TO VLP-DCF-EV.
076100     MOVE VLK3-EV          TO VLP-LASTRD-EV.
076200     MOVE VLK4-RESULT-WEIGHT (1) TO VLP-COMPS-WEIGHT.
076300     MOVE VLK4-RESULT-WEIGHT (2) TO VLP-DCF-WEIGHT.
076400     MOVE VLK4-RESULT-WEIGHT (3) TO VLP-LASTRD-WEIGHT.
076500     MOVE VLK1-INCLUDED-COUNT    TO VLP-COMPS-COUNT.
076600     MOVE VLK1-MEDIAN-EV-REV     TO VLP-EV-REV-MEDIAN.
076700     MOVE VLK1-MEAN-EV-REV       TO VLP-EV-REV-MEAN.
076800     MOVE VLK2-TERMINAL-VALUE    TO VLP-DCF-TERMINAL-VALUE.
076900     MOVE VLK3-ADJ-FACTOR        TO VLP-LASTRD-ADJ-FACTOR.
077000     MOVE VLK3-MONTHS-SINCE-ROUND TO VLP-MONTHS-SINCE-ROUND.
077100     MOVE WS-WARN-COUNT          TO VLP-WARNING-COUNT.
077200     WRITE VL-REPORT-RECORD.
077300*
077400 ZA700-WRITE-FAILED-RECORD.
077500     ADD 1 TO WS-REQUESTS-FAILED.
077600     MOVE SPACES TO VL-REPORT-RECORD.
077700     MOVE VLR-COMPANY-ID   TO VLP-COMPANY-ID.
077800     MOVE VLR-COMPANY-NAME TO VLP-COMPANY-NAME.
077900     MOVE "FAILED"         TO VLP-STATUS.
078000     MOVE WS-WARN-COUNT    TO VLP-WARNING-COUNT.
078100     WRITE VL-REPORT-RECORD.
078200     PERFORM ZA750-PRINT-FAILED-SECTION.
078300*
078400* PRINTS ONE FULL AUDITRPT SECTION FOR A SUCCESSFULLY VALUED
078500* COMPANY - HEADER, FAIR VALUE, PER-METHOD METHODOLOGY LINES, THE
078600* DETAIL FOR EACH METHOD THAT RAN, AND THE WARNINGS LIST.
078700*
078800 ZA100-PRINT-COMPANY-SECTION.
078900     PERFORM ZA110-PRINT-HEADER.
079000     PERFORM ZA115-PRINT-FAIR-VALUE-LINE.
079100     PERFORM ZA120-PRINT-METHODOLOGY THRU ZA120-EXIT
079200         VARYING WS-SUB1 FROM 1 BY 1
079300             UNTIL WS-SUB1 > 3.
079400     IF WS-COMPS-APPLICABLE = "Y"
079500         PERFORM ZA130-PRINT-COMPS-DETAIL.
079600     IF WS-DCF-APPLICABLE = "Y"
079700         PERFORM ZA140-PRINT-DCF-DETAIL.
079800     IF WS-LASTRD-APPLICABLE = "Y"
079900         PERFORM ZA150-PRINT-LASTRD-DETAIL.
080000     PERFORM ZA160-PRINT-WARNINGS.
080100     WRITE VL-AUDIT-LINE FROM WS-BLANK-LINE.
080200*
080300* HEADER - SHARED BY THE VALUED AND THE FAILED SECTION.
080400*
080500 ZA110-PRINT-HEADER.
080600     MOVE SPACES TO WS-DETAIL-LINE.
080700     STRING "COMPANY " VLR-COMPANY-ID " " VLR-COMPANY-NAME
080800         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
080900     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
081000     MOVE SPACES TO WS-DETAIL-LINE.
081100     STRING "  SECTOR " VLR-SECTOR
081200            "  AS OF " VLR-AS-OF-DATE
081300         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
081400     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
081500*
081600 ZA115-PRINT-FAIR-VALUE-LINE.
081700     MOVE SPACES TO WS-DETAIL-LINE.
081800     STRING "  FAIR VALUE " VLK4-FAIR-VALUE
081900            "  RANGE " VLK4-RANGE-LOW " TO " VLK4-RANGE-HIGH
082000         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
082100     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
082200*
082300* ONE LINE PER APPLIED METHOD - NAME, EV, WEIGHT AS A PERCENT, AND
082400* THE BLENDER'S RATIONALE TEXT FOR THE WEIGHT IT CHOSE.
082500*
082600 ZA120-PRINT-METHODOLOGY.
082700     IF VLK4-M-APPLICABLE (WS-SUB1) = "Y"
082800         COMPUTE WS-PRINT-PCT ROUNDED =
082900                 VLK4-RESULT-WEIGHT (WS-SUB1) * 100
083000         MOVE SPACES TO WS-DETAIL-LINE
083100         STRING "  METHOD " WS-METHOD-NAME (WS-SUB1)
083200                " EV " VLK4-M-EV (WS-SUB1)
083300                " WT " WS-PRINT-PCT "PC - "
083400                VLK4-RATIONALE (WS-SUB1)
083500             DELIMITED BY SIZE INTO WS-DETAIL-LINE
083600         WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
083700 ZA120-EXIT.
083800     EXIT.
083900*
084000* COMPS DETAIL - COUNT AND MEDIAN/MEAN MULTIPLES, THEN ONE LINE
084100* PER CANDIDATE SHOWING ITS SCREENING SCORES, PLUS AN EXCLUSION
084200* REASON LINE FOR ANY CANDIDATE THE SCREEN DROPPED.
084300*
084400 ZA130-PRINT-COMPS-DETAIL.
084500     MOVE SPACES TO WS-DETAIL-LINE.
084600     STRING "  COMPS - INCLUDED " VLK1-INCLUDED-COUNT
084700            " OF " VLK1-COMP-COUNT " CANDIDATES"
084800         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
084900     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
085000     MOVE SPACES TO WS-DETAIL-LINE.
085100     STRING "    MEDIAN EV/REV " VLK1-MEDIAN-EV-REV
085200            " MEAN EV/REV " VLK1-MEAN-EV-REV
085300         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
085400     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
085500     MOVE SPACES TO WS-DETAIL-LINE.
085600     STRING "    MEDIAN EV/EBITDA " VLK1-MEDIAN-EV-EBITDA
085700            " MEAN EV/EBITDA " VLK1-MEAN-EV-EBITDA
085800         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
085900     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
086000     PERFORM ZA135-PRINT-ONE-COMP THRU ZA135-EXIT
086100         VARYING WS-LINK-SUB FROM 1 BY 1
086200             UNTIL WS-LINK-SUB > VLK1-COMP-COUNT.
086300*
086400 ZA135-PRINT-ONE-COMP.
086500     MOVE SPACES TO WS-DETAIL-LINE.
086600     STRING "    " VLK1-SC-TICKER (WS-LINK-SUB)
086700            " INCL " VLK1-SC-INCLUDED (WS-LINK-SUB)
086800            " SECT " VLK1-SC-SECTOR-SCR (WS-LINK-SUB)
086900            " SIZE " VLK1-SC-SIZE-SCR (WS-LINK-SUB)
087000            " QUAL " VLK1-SC-QUALITY-SCR (WS-LINK-SUB)
087100            " COMP " VLK1-SC-COMPOSITE (WS-LINK-SUB)
087200         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
087300     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
087400     IF VLK1-SC-INCLUDED (WS-LINK-SUB) NOT = "Y"
087500         MOVE SPACES TO WS-DETAIL-LINE
087600         STRING "      EXCLUDED - "
087700                VLK1-SC-EXCL-REASON (WS-LINK-SUB)
087800             DELIMITED BY SIZE INTO WS-DETAIL-LINE
087900         WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
088000 ZA135-EXIT.
088100     EXIT.
088200*
088300* DCF DETAIL - RATES AND TERMINAL VALUE, ONE LINE PER PROJECTED
088400* YEAR'S FREE CASH FLOW, THEN THE 5X5 WACC/TGR SENSITIVITY GRID
088500* PRINTED AS A MATRIX WITH SKIPPED CELLS LEFT BLANK.
088600*
088700 ZA140-PRINT-DCF-DETAIL.
088800     MOVE SPACES TO WS-DETAIL-LINE.
088900     STRING "  DCF - WACC " VLK2-WACC " TGR " VLK2-TGR
089000            " TERMINAL VALUE " VLK2-TERMINAL-VALUE
089100         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
089200     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
089300     PERFORM ZA142-PRINT-ONE-FCF-YEAR THRU ZA142-EXIT
089400         VARYING WS-LINK-SUB FROM 1 BY 1
089500             UNTIL WS-LINK-SUB > VLK2-PROJ-COUNT.
089600     MOVE SPACES TO WS-DETAIL-LINE.
089700     STRING "    SENSITIVITY GRID - WACC ROWS, TGR COLUMNS"
089800         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
089900     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
090000     PERFORM ZA144-PRINT-GRID-ROW THRU ZA144-EXIT
090100         VARYING WS-GRID-ROW-SUB FROM 1 BY 1
090200             UNTIL WS-GRID-ROW-SUB > 5.
090300*
090400 ZA142-PRINT-ONE-FCF-YEAR.
090500     MOVE SPACES TO WS-DETAIL-LINE.
090600     STRING "    YEAR " WS-LINK-SUB
090700            " FCF " VLK2-FCF (WS-LINK-SUB)
090800         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
090900     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
091000 ZA142-EXIT.
091100     EXIT.
091200*
091300* ONE GRID ROW, ALL FIVE TGR COLUMNS BUILT BY HAND - THE GRID IS
091400* FIXED AT 5X5 SO THE COLUMNS ARE NOT WORTH A SUB-LOOP.
091500*
091600 ZA144-PRINT-GRID-ROW.
091700     PERFORM ZA146-FILL-ONE-CELL THRU ZA146-EXIT
091800         VARYING WS-GRID-COL-SUB FROM 1 BY 1
091900             UNTIL WS-GRID-COL-SUB > 5.
092000     MOVE SPACES TO WS-DETAIL-LINE.
092100     STRING "    WACC " VLK2-GRID-WACC (WS-GRID-ROW-SUB)
092200            " " WS-GRID-CELL-TXT (1)
092300            " " WS-GRID-CELL-TXT (2)
092400            " " WS-GRID-CELL-TXT (3)
092500            " " WS-GRID-CELL-TXT (4)
092600            " " WS-GRID-CELL-TXT (5)
092700         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
092800     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
092900 ZA144-EXIT.
093000     EXIT.
093100*
093200 ZA146-FILL-ONE-CELL.
093300     IF VLK2-GRID-SKIP (WS-GRID-ROW-SUB WS-GRID-COL-SUB) = "Y"
093400         MOVE SPACES TO WS-GRID-CELL-TXT (WS-GRID-COL-SUB)
093500     ELSE
093600         MOVE VLK2-GRID-EV (WS-GRID-ROW-SUB WS-GRID-COL-SUB)
093700                         TO WS-GRID-CELL-TXT (WS-GRID-COL-SUB).
093800 ZA146-EXIT.
093900     EXIT.
094000*
094100* LAST ROUND DETAIL - ORIGINAL VALUATION, ELAPSED MONTHS, AND THE
094200* DEEMED INDEX RETURN MODEL'S ADJUSTMENT.
094300*
094400 ZA150-PRINT-LASTRD-DETAIL.
094500     MOVE SPACES TO WS-DETAIL-LINE.
094600     STRING "  LAST ROUND - VALUATION " VLK3-VALUATION
094700            " MONTHS SINCE ROUND " VLK3-MONTHS-SINCE-ROUND
094800         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
094900     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
095000     MOVE SPACES TO WS-DETAIL-LINE.
095100     STRING "    INDEX RETURN " VLK3-INDEX-RETURN
095200            " ADJ FACTOR " VLK3-ADJ-FACTOR
095300         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
095400     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
095500*
095600* NUMBERED WARNING LIST - CAPPED AT THE 30-LINE TABLE EVEN IF THE
095700* COUNT RAN HIGHER, SO THE SUBSCRIPT NEVER GOES OUT OF RANGE.
095800*
095900 ZA160-PRINT-WARNINGS.
096000     IF WS-WARN-COUNT = 0
096100         GO TO ZA160-EXIT.
096200     MOVE SPACES TO WS-DETAIL-LINE.
096300     STRING "  WARNINGS (" WS-WARN-COUNT ")"
096400         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
096500     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
096600     PERFORM ZA165-PRINT-ONE-WARNING THRU ZA165-EXIT
096700         VARYING WS-WARN-SUB FROM 1 BY 1
096800             UNTIL WS-WARN-SUB > WS-WARN-COUNT
096900                OR WS-WARN-SUB > 30.
097000 ZA160-EXIT.
097100     EXIT.
097200*
097300 ZA165-PRINT-ONE-WARNING.
097400     MOVE SPACES TO WS-DETAIL-LINE.
097500     STRING "    " WS-WARN-SUB ") " WS-WARN-LINE (WS-WARN-SUB)
097600         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
097700     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
097800 ZA165-EXIT.
097900     EXIT.
098000*
098100* FAILED SECTION - HEADER, THE LOOKED-UP MESSAGE TEXT FOR
098200* WS-FAIL-CODE (SET BY VA050), AND ANY WARNINGS LOGGED BEFORE THE
098300* RUN GAVE UP ON THIS COMPANY.
098400*
098500 ZA750-PRINT-FAILED-SECTION.
098600     PERFORM ZA110-PRINT-HEADER.
098700     MOVE WS-FAIL-CODE TO WS-CUR-WARN-CODE.
098800     PERFORM ZZ460-LOOKUP-MESSAGE-TEXT.
098900     MOVE SPACES TO WS-DETAIL-LINE.
099000     STRING "  *** FAILED *** " WS-CUR-WARN-TEXT
099100         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
099200     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
099300     PERFORM ZA160-PRINT-WARNINGS.
099400     WRITE VL-AUDIT-LINE FROM WS-BLANK-LINE.
099500*
099600 ZA900-PRINT-TOTALS.
099700     MOVE SPACES TO WS-DETAIL-LINE.
099800     STRING "REQUESTS READ " WS-REQUESTS-READ
099900            " VALUED " WS-REQUESTS-VALUED
100000            " FAILED " WS-REQUESTS-FAILED
100100         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
100200     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
100300     MOVE SPACES TO WS-DETAIL-LINE.
100400     STRING "COMPS RUN " WS-COMPS-RUN-COUNT
100500            " DCF RUN " WS-DCF-RUN-COUNT
100600            " LASTRD RUN " WS-LASTRD-RUN-COUNT
100700         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
100800     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
100900     MOVE SPACES TO WS-DETAIL-LINE.
101000     STRING "SUM OF FAIR VALUES " WS-SUM-FAIR-VALUE
101100         DELIMITED BY SIZE INTO WS-DETAIL-LINE.
101200     WRITE VL-AUDIT-LINE FROM WS-DETAIL-LINE.
101300*
