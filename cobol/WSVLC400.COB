000100*****************************************************
000200*                                                    *
000300*  LINKAGE BLOCK - VL000 CALLING VL400 (BLENDER)     *
000400*     PASSED BY REFERENCE ON EACH CALL               *
000500*****************************************************
000600* 21/03/1987 VBC - CREATED.
000700* 14/06/1995 VBC - ADDED CALLER-SUPPLIED WEIGHT OVERRIDE.
000800* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
000900*
001000 01  VL-BLEND-LINKAGE.
001100     03  VLK4-INPUTS.
001200         05  VLK4-METHOD-ENTRY OCCURS 3 TIMES
001300                            INDEXED BY VLK4-M-IDX.
001400*                                       SUB 1=COMPS 2=DCF 3=LASTRD
001500             07  VLK4-M-EV            PIC S9(13)V99 COMP-3.
001600             07  VLK4-M-APPLICABLE    PIC X(1).
001700*                                       Y OR N
001800             07  VLK4-M-MODEL-EST     PIC X(1).
001900*                                       Y OR N
002000             07  VLK4-M-COMPS-COUNT   PIC 9(3)      COMP-3.
002100*                                       FOR COMPS/LASTRD WT ONLY
002200             07  VLK4-M-MONTHS        PIC S9(3)     COMP-3.
002300*                                       FOR LASTRD WEIGHT ONLY
002400         05  VLK4-OVERRIDE-PRESENT    PIC X(1).
002500*                                       Y = CALLER SUPPLIED WT
002600         05  VLK4-OVERRIDE-WEIGHT OCCURS 3 TIMES
002700                            PIC 9V9(4) COMP-3.
002800*                                       REDEFINES - TREATS THE
002900*                                       THREE OVERRIDE WEIGHTS AS
003000*                                       ONE FIELD FOR A ZERO-MOVE
003100         05  VLK4-OVERRIDE-WEIGHT-ALT
003200                     REDEFINES VLK4-OVERRIDE-WEIGHT PIC X(9).
003300     03  VLK4-RESULTS.
003400         05  VLK4-FAIR-VALUE          PIC S9(13)V99 COMP-3.
003500         05  VLK4-RANGE-LOW           PIC S9(13)V99 COMP-3.
003600         05  VLK4-RANGE-HIGH          PIC S9(13)V99 COMP-3.
003700         05  VLK4-RESULT-WEIGHT OCCURS 3 TIMES
003800                            PIC 9V9(4) COMP-3.
003900         05  VLK4-RATIONALE OCCURS 3 TIMES
004000                            PIC X(32).
004100*
