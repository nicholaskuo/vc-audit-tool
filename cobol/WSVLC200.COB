000100*****************************************************
000200*                                                    *
000300*  LINKAGE BLOCK - VL000 CALLING VL200 (DCF)         *
000400*     PASSED BY REFERENCE ON EACH CALL               *
000500*****************************************************
000600* 19/03/1987 VBC - CREATED.
000700* 12/04/1993 VBC - ADDED 5X5 SENSITIVITY GRID TABLE.
000800* 25/09/1998 VBC - Y2K. NO DATE FIELDS IN BLOCK, REVIEWED ONLY.
000900* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001000*
001100 01  VL-DCF-LINKAGE.
001200     03  VLK2-INPUTS.
001300         05  VLK2-PROJ-COUNT          PIC 9(2)      COMP-3.
001400         05  VLK2-REVENUE-PROJ        PIC S9(13)V99 COMP-3
001500                                      OCCURS 10 TIMES.
001600         05  VLK2-EBITDA-MARGIN       PIC S9V9(4)   COMP-3
001700                                      OCCURS 10 TIMES.
001800         05  VLK2-CAPEX-PCT           PIC 9V9(4)    COMP-3.
001900         05  VLK2-NWC-PCT             PIC 9V9(4)    COMP-3.
002000         05  VLK2-TAX-RATE            PIC 9V9(4)    COMP-3.
002100         05  VLK2-DEPR-PCT            PIC 9V9(4)    COMP-3.
002200         05  VLK2-BASE-RATES.
002300             07  VLK2-WACC            PIC 9V9(4)    COMP-3.
002400             07  VLK2-TGR             PIC S9V9(4)   COMP-3.
002500*                                       REDEFINES - VIEWS THE BASE
002600*                                       RATE PAIR AS ONE ALPHA KEY
002700*                                       FOR THE SENSITIVITY GRID
002800         05  VLK2-RATE-PAIR-ALT REDEFINES VLK2-BASE-RATES
002900                                PIC X(6).
003000         05  FILLER                   PIC X(3).
003100     03  VLK2-RESULTS.
003200         05  VLK2-EV                  PIC S9(13)V99 COMP-3.
003300         05  VLK2-TERMINAL-VALUE      PIC S9(13)V99 COMP-3.
003400         05  VLK2-FCF OCCURS 10 TIMES
003500                       PIC S9(13)V99  COMP-3.
003600         05  VLK2-GRID-ROW OCCURS 5 TIMES
003700                           INDEXED BY VLK2-GR-IDX.
003800             07  VLK2-GRID-WACC       PIC 9V9(4)    COMP-3.
003900             07  VLK2-GRID-CELL OCCURS 5 TIMES
004000                                INDEXED BY VLK2-GC-IDX.
004100                 09  VLK2-GRID-TGR    PIC S9V9(4)   COMP-3.
004200                 09  VLK2-GRID-EV     PIC S9(13)V99 COMP-3.
004300                 09  VLK2-GRID-SKIP   PIC X(1).
004400*                                       Y OR N
004500         05  VLK2-WARN-COUNT          PIC 9(2)      COMP-3.
004600         05  VLK2-WARN-CODE OCCURS 10 TIMES
004700                            PIC X(5).
004800*
