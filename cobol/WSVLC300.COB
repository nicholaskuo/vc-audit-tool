000100*****************************************************
000200*                                                    *
000300*  LINKAGE BLOCK - VL000 CALLING VL300 (LAST-ROUND)  *
000400*     PASSED BY REFERENCE ON EACH CALL               *
000500*****************************************************
000600* 20/03/1987 VBC - CREATED.
000700* 25/09/1998 VBC - Y2K. DATES CONFIRMED CCYY-MM-DD ON ENTRY.
000800* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
000900*
001000 01  VL-LASTRD-LINKAGE.
001100     03  VLK3-INPUTS.
001200         05  VLK3-VALUATION           PIC S9(13)V99 COMP-3.
001300         05  VLK3-ROUND-DATE          PIC X(10).
001400*                                       CCYY-MM-DD
001500         05  VLK3-AS-OF-DATE          PIC X(10).
001600*                                       CCYY-MM-DD
001700*                                       REDEFINES - BREAKS THE
001800*                                       ROUND DATE INTO Y/M/D FOR
001900*                                       THE JULIAN DAY NUMBER RTN
002000         05  VLK3-ROUND-DATE-ALT REDEFINES VLK3-ROUND-DATE.
002100             07  VLK3-RD-CCYY         PIC 9(4).
002200             07  FILLER               PIC X(1).
002300             07  VLK3-RD-MM           PIC 9(2).
002400             07  FILLER               PIC X(1).
002500             07  VLK3-RD-DD           PIC 9(2).
002600         05  VLK3-AS-OF-DATE-ALT REDEFINES VLK3-AS-OF-DATE.
002700             07  VLK3-AD-CCYY         PIC 9(4).
002800             07  FILLER               PIC X(1).
002900             07  VLK3-AD-MM           PIC 9(2).
003000             07  FILLER               PIC X(1).
003100             07  VLK3-AD-DD           PIC 9(2).
003200     03  VLK3-RESULTS.
003300         05  VLK3-MONTHS-SINCE-ROUND  PIC S9(3)     COMP-3.
003400*                                       -1 = UNKNOWN
003500         05  VLK3-INDEX-RETURN        PIC S9V9(4)   COMP-3.
003600         05  VLK3-ADJ-FACTOR          PIC S9V9(4)   COMP-3.
003700         05  VLK3-EV                  PIC S9(13)V99 COMP-3.
003800         05  VLK3-WARN-COUNT          PIC 9(2)      COMP-3.
003900         05  VLK3-WARN-CODE OCCURS 10 TIMES
004000                            PIC X(5).
004100*
