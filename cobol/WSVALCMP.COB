000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR COMPREF FILE                *
000400*     COMPARABLE COMPANY REFERENCE TABLE             *
000500*     USES VLC-TICKER AS KEY (ASCENDING SEQUENCE)    *
000600*     LOADED WHOLE TO WS TABLE AT START OF RUN        *
000700*****************************************************
000800* RECORD LENGTH 160 BYTES.
000900*
001000* 09/03/1987 VBC - CREATED.
001100* 21/07/1994 VBC - ADDED COMP-SECTOR FOR SCORING.
001200* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001300*
001400 01  VL-COMP-RECORD.
001500     03  VLC-TICKER               PIC X(6).
001600     03  VLC-COMP-NAME            PIC X(30).
001700     03  VLC-MARKET-CAP           PIC S9(13)V99.
001800*                                   ZERO = MISSING
001900     03  VLC-ENTERPRISE-VALUE     PIC S9(13)V99.
002000*                                   ZERO = MISSING
002100     03  VLC-COMP-REVENUE         PIC S9(13)V99.
002200*                                   ZERO = MISSING
002300     03  VLC-COMP-EBITDA          PIC S9(13)V99.
002400*                                   ZERO=MISSING, CAN BE NEGATIVE
002500     03  VLC-EV-TO-REVENUE        PIC S9(4)V9(4).
002600*                                   ZERO = MISSING
002700     03  VLC-EV-TO-EBITDA         PIC S9(4)V9(4).
002800*                                   ZERO = MISSING
002900     03  VLC-COMP-SECTOR          PIC X(20).
003000     03  FILLER                   PIC X(28).
003100*
