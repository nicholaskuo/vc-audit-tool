000100*****************************************************
000200* FD - VALRPT (VALUATION REPORT) FILE
000300*****************************************************
000400 FD  VALRPT-FILE
000500     RECORDING MODE IS F
000600     RECORD CONTAINS 240 CHARACTERS.
000700 COPY "WSVALRPT.COB".
000800*
