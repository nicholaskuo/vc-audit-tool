000100*****************************************************
000200* FD - COMPLNK (COMPANY/TICKER LINK) FILE
000300*****************************************************
000400 FD  COMPLNK-FILE
000500     RECORDING MODE IS F
000600     RECORD CONTAINS 20 CHARACTERS.
000700 COPY "WSVALLNK.COB".
000800*
