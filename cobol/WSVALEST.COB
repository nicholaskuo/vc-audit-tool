000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR RESEST FILE                 *
000400*     RESEARCH ESTIMATE - OPTIONAL, ONE PER COMPANY  *
000500*     CARRIES OUTPUT OF THE UPSTREAM RESEARCH STEP   *
000600*     USES VLE-COMPANY-ID AS KEY (ASCENDING SEQUENCE)*
000700*****************************************************
000800* RECORD LENGTH 280 BYTES.
000900*
001000* 06/03/1987 VBC - CREATED.
001100* 14/05/1991 VBC - ADDED METHOD-COMPS/DCF/LASTRD FLAGS.
001200* 19/09/1998 VBC - Y2K. EST-LR-DATE CONFIRMED CCYY-MM-DD.
001300* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001400*
001500 01  VL-ESTIMATE-RECORD.
001600     03  VLE-COMPANY-ID           PIC X(10).
001700     03  VLE-EST-REVENUE          PIC S9(13)V99.
001800*                                   ZERO = NONE
001900     03  VLE-EST-EBITDA           PIC S9(13)V99.
002000*                                   ZERO = NONE
002100     03  VLE-EST-CONFIDENCE       PIC X(6).
002200*                                   LOW / MEDIUM / HIGH
002300     03  VLE-EST-GROWTH-COUNT     PIC 9(2).
002400*                                   YEARS OF EST GROWTH, MAX 10
002500     03  VLE-EST-GROWTH-RATE      PIC S9V9(4) OCCURS 10.
002600     03  VLE-EST-MARGIN           PIC S9V9(4) OCCURS 10.
002700     03  VLE-EST-WACC             PIC 9V9(4).
002800     03  VLE-EST-TGR              PIC S9V9(4).
002900     03  VLE-EST-LR-VALUATION     PIC S9(13)V99.
003000*                                   ZERO = NONE
003100     03  VLE-EST-LR-DATE          PIC X(10).
003200*                                   CCYY-MM-DD
003300     03  VLE-METHOD-COMPS         PIC X.
003400*                                   Y OR N
003500     03  VLE-METHOD-DCF           PIC X.
003600*                                   Y OR N
003700     03  VLE-METHOD-LASTRD        PIC X.
003800*                                   Y OR N
003900     03  FILLER                   PIC X(94).
004000*
