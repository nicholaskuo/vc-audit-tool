000100*****************************************************
000200*                                                    *
000300*  LINKAGE BLOCK - VL000 CALLING VL100 (COMPS)       *
000400*     PASSED BY REFERENCE ON EACH CALL               *
000500*****************************************************
000600* 18/03/1987 VBC - CREATED.
000700* 07/08/1991 VBC - ADDED QUALITY SCORE DETAIL TO TABLE.
000800* 25/09/1998 VBC - Y2K. NO DATE FIELDS IN BLOCK, REVIEWED ONLY.
000900* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001000*
001100 01  VL-COMPS-LINKAGE.
001200     03  VLK1-INPUTS.
001300         05  VLK1-TARGET-REVENUE      PIC S9(13)V99 COMP-3.
001400         05  VLK1-TARGET-SECTOR       PIC X(20).
001500         05  VLK1-COMP-COUNT          PIC 9(3)      COMP-3.
001600         05  VLK1-COMP-ENTRY OCCURS 50 TIMES
001700                            INDEXED BY VLK1-IN-IDX.
001800             07  VLK1-IN-TICKER       PIC X(6).
001900             07  VLK1-IN-SECTOR       PIC X(20).
002000             07  VLK1-IN-MARKET-CAP   PIC S9(13)V99 COMP-3.
002100             07  VLK1-IN-ENTVALUE     PIC S9(13)V99 COMP-3.
002200             07  VLK1-IN-REVENUE      PIC S9(13)V99 COMP-3.
002300             07  VLK1-IN-EBITDA       PIC S9(13)V99 COMP-3.
002400             07  VLK1-IN-EV-REV       PIC S9(4)V9(4) COMP-3.
002500             07  VLK1-IN-EV-EBITDA    PIC S9(4)V9(4) COMP-3.
002600*                                       REDEFINES - VIEW OF A COMP
002700*                                       ENTRY AS A FLAT KEY FOR A
002800*                                       SORT-LESS MATCH ON COMPLNK
002900         05  VLK1-COMP-ENTRY-ALT REDEFINES VLK1-COMP-ENTRY
003000                                 OCCURS 50 TIMES.
003100             07  VLK1-ALT-KEY         PIC X(26).
003200             07  FILLER               PIC X(42).
003300     03  VLK1-RESULTS.
003400         05  VLK1-EV                  PIC S9(13)V99 COMP-3.
003500         05  VLK1-MEDIAN-EV-REV       PIC S9(4)V9(4) COMP-3.
003600         05  VLK1-MEAN-EV-REV         PIC S9(4)V9(4) COMP-3.
003700         05  VLK1-MEDIAN-EV-EBITDA    PIC S9(4)V9(4) COMP-3.
003800         05  VLK1-MEAN-EV-EBITDA      PIC S9(4)V9(4) COMP-3.
003900         05  VLK1-INCLUDED-COUNT      PIC 9(3)      COMP-3.
004000         05  VLK1-SCORE-ENTRY OCCURS 50 TIMES
004100                            INDEXED BY VLK1-SC-IDX.
004200             07  VLK1-SC-TICKER       PIC X(6).
004300             07  VLK1-SC-INCLUDED     PIC X(1).
004400*                                       Y OR N
004500             07  VLK1-SC-SECTOR-SCR   PIC S9V99     COMP-3.
004600             07  VLK1-SC-SIZE-SCR     PIC S9V99     COMP-3.
004700             07  VLK1-SC-QUALITY-SCR  PIC S9V99     COMP-3.
004800             07  VLK1-SC-COMPOSITE    PIC S9V99     COMP-3.
004900             07  VLK1-SC-EXCL-REASON  PIC X(32).
005000         05  VLK1-WARN-COUNT          PIC 9(2)      COMP-3.
005100         05  VLK1-WARN-CODE OCCURS 10 TIMES
005200                            PIC X(5).
005300*                                       REDEFINES - PACKS WARNINGS
005400*                                       AS ONE STRING FOR A QUICK
005500*                                       MOVE TO THE PRINT LINE
005600         05  VLK1-WARN-CODE-ALT REDEFINES VLK1-WARN-CODE
005700                                PIC X(50).
005800*
