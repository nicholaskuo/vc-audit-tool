000100*****************************************************
000200* FD - VALREQ (VALUATION REQUEST) FILE
000300*****************************************************
000400 FD  VALREQ-FILE
000500     RECORDING MODE IS F
000600     RECORD CONTAINS 380 CHARACTERS.
000700 COPY "WSVALREQ.COB".
000800*
