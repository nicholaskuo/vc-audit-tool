000100*****************************************************
000200* SELECT CLAUSE - RESEST (RESEARCH ESTIMATE) FILE
000300*****************************************************
000400 SELECT RESEST-FILE     ASSIGN       TO "RESEST"
000500                         ORGANIZATION IS SEQUENTIAL
000600                         FILE STATUS  IS VLE-FILE-STATUS.
000700*
