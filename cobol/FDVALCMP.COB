000100*****************************************************
000200* FD - COMPREF (COMPARABLE REFERENCE) FILE
000300*****************************************************
000400 FD  COMPREF-FILE
000500     RECORDING MODE IS F
000600     RECORD CONTAINS 160 CHARACTERS.
000700 COPY "WSVALCMP.COB".
000800*
