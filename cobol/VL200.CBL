000100*****************************************************************
000200*                                                                *
000300*        DCF ENGINE - DISCOUNTED CASH FLOW VALUATION METHOD     *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         VL200.
001100     AUTHOR.             R ASHWORTH.
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PORTFOLIO SYSTEMS.
001300     DATE-WRITTEN.       19/03/1987.
001400     DATE-COMPILED.
001500     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* REMARKS.            DISCOUNTS THE SUPPLIED REVENUE/MARGIN
001800*                      PROJECTION TO A FREE CASH FLOW STREAM,
001900*                      ADDS A GORDON-GROWTH TERMINAL VALUE AND
002000*                      BUILDS THE 5X5 WACC/TGR SENSITIVITY GRID.
002100*
002200* CALLED MODULES.     NONE.
002300*
002400* FILES USED.         NONE - ALL DATA PASSED VIA LINKAGE.
002500*
002600* Changes:
002700* 19/03/1987 RA  -        Created - single-point EV only.
002800* 12/04/1993 DKM -        Sensitivity grid added per analyst
002900*                         request for board valuation packs.
003000* 25/09/1998 JPT -        Y2K.  NO DATE FIELDS IN THIS PROGRAM,
003100*                         REVIEWED ONLY.
003200* 08/07/1999 JPT -        Guard added for WACC not greater than
003300*                         TGR - was abending with SIZE ERROR.
003400* 14/11/2003 SAT -        Guard added for zero projection years.
003500* 02/12/2025 VBC -        REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
003600* 09/08/2026 PDN -        VALN/2 AUDIT FOLLOW-UP.  A LOSS YEAR WAS
003700*                         GENERATING A TAX BENEFIT THROUGH THE
003800*                         NOPAT FORMULA - TAX NOW FLOORED AT ZERO
003900*                         AND FCF BUILT DIRECT FROM EBITDA.  GRID
004000*                         CELL EV ALSO CORRECTED TO INCLUDE THE
004100*                         PV OF THE PROJECTED FCF STREAM, AND THE
004200*                         TWO GUARD WARNINGS NOW CARRY REAL CODES.
004300*
004400*****************************************************************
004500*
004600 ENVIRONMENT              DIVISION.
004700*================================
004800*
004900 CONFIGURATION           SECTION.
005000*-----------------------------
005100 SPECIAL-NAMES.
005200     C01                 IS TOP-OF-FORM
005300     CLASS NUMERIC-CLASS IS "0" THRU "9".
005400*
005500 DATA                    DIVISION.
005600*================================
005700 WORKING-STORAGE         SECTION.
005800*-------------------------------
005900 77  WS-PROG-NAME         PIC X(17) VALUE "VL200 (2.00.00)".
006000 77  WS-YEAR              PIC 9(2)      COMP.
006100*
006200 COPY "WSVLC200.COB".
006300*
006400 01  WS-DCF-WORK.
006500     03  WS-GRID-ROW-SUB       PIC 9(2)      COMP.
006600     03  WS-GRID-COL-SUB       PIC 9(2)      COMP.
006700     03  WS-TAX                PIC S9(13)V99 COMP-3.
006800     03  WS-CAPEX              PIC S9(13)V99 COMP-3.
006900     03  WS-NWC-CHANGE         PIC S9(13)V99 COMP-3.
007000     03  WS-DEPR               PIC S9(13)V99 COMP-3.
007100     03  WS-EBITDA-AMT         PIC S9(13)V99 COMP-3.
007200     03  WS-EBIT               PIC S9(13)V99 COMP-3.
007300     03  WS-DISCOUNT-FACTOR    PIC S9V9(6)   COMP-3.
007400     03  WS-DISCOUNTED-FCF     PIC S9(13)V99 COMP-3.
007500     03  WS-SUM-DISC-FCF       PIC S9(13)V99 COMP-3.
007600     03  WS-DISC-TERM-VALUE    PIC S9(13)V99 COMP-3.
007700     03  WS-WORK-WACC          PIC 9V9(4)    COMP-3.
007800*                               REDEFINES - ALTERNATE SCALED VIEW
007900*                               OF THE DISCOUNT FACTOR COMPOUNDING
008000*                               WORK FIELD, USED BY THE POWER LOOP
008100     03  WS-DISCOUNT-FACTOR-ALT REDEFINES WS-DISCOUNT-FACTOR
008200                            PIC S9V9(6)   COMP-3.
008300     03  FILLER                PIC X(06).
008400*
008500 01  WS-GRID-WACC-TABLE.
008600     03  FILLER PIC S9V9(4) COMP-3 VALUE -0.0200.
008700     03  FILLER PIC S9V9(4) COMP-3 VALUE -0.0100.
008800     03  FILLER PIC S9V9(4) COMP-3 VALUE  0.0000.
008900     03  FILLER PIC S9V9(4) COMP-3 VALUE  0.0100.
009000     03  FILLER PIC S9V9(4) COMP-3 VALUE  0.0200.
009100 01  WS-GRID-WACC-TABLE-R REDEFINES WS-GRID-WACC-TABLE.
009200     03  WS-WACC-STEP OCCURS 5 TIMES PIC S9V9(4) COMP-3.
009300*
009400 01  WS-GRID-TGR-TABLE.
009500     03  FILLER PIC S9V9(4) COMP-3 VALUE -0.0100.
009600     03  FILLER PIC S9V9(4) COMP-3 VALUE -0.0050.
009700     03  FILLER PIC S9V9(4) COMP-3 VALUE  0.0000.
009800     03  FILLER PIC S9V9(4) COMP-3 VALUE  0.0050.
009900     03  FILLER PIC S9V9(4) COMP-3 VALUE  0.0100.
010000 01  WS-GRID-TGR-TABLE-R REDEFINES WS-GRID-TGR-TABLE.
010100     03  WS-TGR-STEP OCCURS 5 TIMES PIC S9V9(4) COMP-3.
010200*
010300 PROCEDURE DIVISION.
010400*===================
010500*
010600 BA000-MAIN.
010700     MOVE 0 TO VLK2-EV VLK2-TERMINAL-VALUE VLK2-WARN-COUNT.
010800     MOVE 0 TO WS-SUM-DISC-FCF.
010900     IF VLK2-PROJ-COUNT = 0
011000         PERFORM ZZ400-ADD-WARNING
011100         GO TO BA900-EXIT.
011200     IF VLK2-WACC NOT > VLK2-TGR
011300         PERFORM ZZ410-ADD-WACC-WARNING
011400         GO TO BA900-EXIT.
011500     PERFORM BA100-PROJECT-CASH-FLOWS THRU BA100-EXIT
011600         VARYING WS-YEAR FROM 1 BY 1
011700             UNTIL WS-YEAR > VLK2-PROJ-COUNT.
011800     PERFORM BA200-TERMINAL-VALUE.
011900     COMPUTE VLK2-EV ROUNDED =
012000             WS-SUM-DISC-FCF + WS-DISC-TERM-VALUE.
012100     PERFORM BA300-BUILD-GRID.
012200 BA900-EXIT.
012300     GOBACK.
012400*
012500* FCF(Y) = EBITDA - TAX - CAPEX - NWC-CHANGE, WHERE TAX IS FLOORED
012600* AT ZERO (A LOSS YEAR GENERATES NO TAX BENEFIT IN THIS MODEL) -
012700* SEE 09/08/2026 CHANGE NOTE ABOVE.  DISCOUNTED AT THE SUPPLIED
012800* WACC, THE DISCOUNT FACTOR BUILT BY REPEATED MULTIPLICATION
012900* RATHER THAN AN EXPONENT FUNCTION.
013000*
013100 BA100-PROJECT-CASH-FLOWS.
013200     COMPUTE WS-EBITDA-AMT ROUNDED =
013300             VLK2-REVENUE-PROJ (WS-YEAR) *
013400             VLK2-EBITDA-MARGIN (WS-YEAR).
013500     COMPUTE WS-DEPR ROUNDED =
013600             VLK2-REVENUE-PROJ (WS-YEAR) * VLK2-DEPR-PCT.
013700     COMPUTE WS-EBIT ROUNDED = WS-EBITDA-AMT - WS-DEPR.
013800     IF WS-EBIT NOT > 0
013900         MOVE 0 TO WS-TAX
014000     ELSE
014100         COMPUTE WS-TAX ROUNDED = WS-EBIT * VLK2-TAX-RATE.
014200     COMPUTE WS-CAPEX ROUNDED =
014300             VLK2-REVENUE-PROJ (WS-YEAR) * VLK2-CAPEX-PCT.
014400     COMPUTE WS-NWC-CHANGE ROUNDED =
014500             VLK2-REVENUE-PROJ (WS-YEAR) * VLK2-NWC-PCT.
014600     COMPUTE VLK2-FCF (WS-YEAR) ROUNDED =
014700             WS-EBITDA-AMT - WS-TAX - WS-CAPEX - WS-NWC-CHANGE.
014800     PERFORM BA110-DISCOUNT-FACTOR.
014900     COMPUTE WS-DISCOUNTED-FCF ROUNDED =
015000             VLK2-FCF (WS-YEAR) * WS-DISCOUNT-FACTOR.
015100     ADD WS-DISCOUNTED-FCF TO WS-SUM-DISC-FCF.
015200 BA100-EXIT.
015300     EXIT.
015400*
015500* DISCOUNT FACTOR = 1 / (1+WACC)**YEAR, BUILT BY A MULTIPLY LOOP
015600* SINCE NO INTRINSIC EXPONENT FUNCTION MAY BE USED.
015700*
015800 BA110-DISCOUNT-FACTOR.
015900     MOVE 1 TO WS-DISCOUNT-FACTOR.
016000     PERFORM BA111-MULTIPLY-FACTOR THRU BA111-EXIT
016100         VARYING WS-GRID-ROW-SUB FROM 1 BY 1
016200             UNTIL WS-GRID-ROW-SUB > WS-YEAR.
016300*
016400 BA111-MULTIPLY-FACTOR.
016500     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
016600             WS-DISCOUNT-FACTOR / (1 + VLK2-WACC).
016700 BA111-EXIT.
016800     EXIT.
016900*
017000* GORDON-GROWTH TERMINAL VALUE ON THE FINAL PROJECTED YEAR'S FCF,
017100* DISCOUNTED BACK BY THE SAME-YEAR FACTOR ALREADY HELD IN WORKING
017200* STORAGE FROM THE LAST PASS OF BA100-PROJECT-CASH-FLOWS.
017300*
017400 BA200-TERMINAL-VALUE.
017500     COMPUTE VLK2-TERMINAL-VALUE ROUNDED =
017600             (VLK2-FCF (VLK2-PROJ-COUNT) * (1 + VLK2-TGR)) /
017700             (VLK2-WACC - VLK2-TGR).
017800     COMPUTE WS-DISC-TERM-VALUE ROUNDED =
017900             VLK2-TERMINAL-VALUE * WS-DISCOUNT-FACTOR.
018000*
018100* 5X5 SENSITIVITY GRID - EACH CELL RE-RUNS THE FULL PROJECTION AND
018200* TERMINAL VALUE AT A STEPPED WACC/TGR PAIR, SKIPPING ANY CELL
018300* WHERE THE STEPPED WACC IS NOT GREATER THAN THE STEPPED TGR OR
018400* WHERE THE STEPPED WACC IS NOT POSITIVE.
018500*
018600 BA300-BUILD-GRID.
018700     PERFORM BA310-GRID-ROW THRU BA310-EXIT
018800         VARYING WS-GRID-ROW-SUB FROM 1 BY 1
018900             UNTIL WS-GRID-ROW-SUB > 5.
019000*
019100 BA310-GRID-ROW.
019200     SET VLK2-GR-IDX TO WS-GRID-ROW-SUB.
019300     COMPUTE WS-WORK-WACC ROUNDED =
019400             VLK2-WACC + WS-WACC-STEP (WS-GRID-ROW-SUB).
019500     MOVE WS-WORK-WACC TO VLK2-GRID-WACC (VLK2-GR-IDX).
019600     PERFORM BA320-GRID-CELL THRU BA320-EXIT
019700         VARYING WS-GRID-COL-SUB FROM 1 BY 1
019800             UNTIL WS-GRID-COL-SUB > 5.
019900 BA310-EXIT.
020000     EXIT.
020100*
020200 BA320-GRID-CELL.
020300     SET VLK2-GC-IDX TO WS-GRID-COL-SUB.
020400     COMPUTE VLK2-GRID-TGR (VLK2-GR-IDX, VLK2-GC-IDX) ROUNDED =
020500             VLK2-TGR + WS-TGR-STEP (WS-GRID-COL-SUB).
020600     IF WS-WORK-WACC NOT > 0
020700       OR WS-WORK-WACC NOT >
020800            VLK2-GRID-TGR (VLK2-GR-IDX, VLK2-GC-IDX)
020900         MOVE "Y" TO VLK2-GRID-SKIP (VLK2-GR-IDX, VLK2-GC-IDX)
021000         MOVE 0 TO VLK2-GRID-EV (VLK2-GR-IDX, VLK2-GC-IDX)
021100         GO TO BA320-EXIT.
021200     MOVE "N" TO VLK2-GRID-SKIP (VLK2-GR-IDX, VLK2-GC-IDX).
021300     PERFORM BA330-GRID-CELL-EV.
021400 BA320-EXIT.
021500     EXIT.
021600*
021700* CELL EV = PV OF THE PROJECTED FCF STREAM AT THIS CELL'S WACC,
021800* PLUS THE PV OF THE GORDON-GROWTH TERMINAL VALUE AT THIS CELL'S
021900* WACC/TGR PAIR - THE SAME TWO-PART BUILD AS THE BASE CASE IN
022000* BA000-MAIN, JUST RE-DISCOUNTED AT THE STEPPED RATES.
022100*
022200 BA330-GRID-CELL-EV.
022300     MOVE 1 TO WS-DISCOUNT-FACTOR.
022400     MOVE 0 TO WS-SUM-DISC-FCF.
022500     PERFORM BA331-CELL-FACTOR THRU BA331-EXIT
022600         VARYING WS-YEAR FROM 1 BY 1
022700             UNTIL WS-YEAR > VLK2-PROJ-COUNT.
022800     COMPUTE VLK2-GRID-EV (VLK2-GR-IDX, VLK2-GC-IDX) ROUNDED =
022900             WS-SUM-DISC-FCF +
023000             ((VLK2-FCF (VLK2-PROJ-COUNT) *
023100                  (1 + VLK2-GRID-TGR (VLK2-GR-IDX, VLK2-GC-IDX)) /
023200                  (WS-WORK-WACC -
023300                       VLK2-GRID-TGR (VLK2-GR-IDX, VLK2-GC-IDX)))
023400             * WS-DISCOUNT-FACTOR).
023500*
023600 BA331-CELL-FACTOR.
023700     COMPUTE WS-DISCOUNT-FACTOR ROUNDED =
023800             WS-DISCOUNT-FACTOR / (1 + WS-WORK-WACC).
023900     COMPUTE WS-DISCOUNTED-FCF ROUNDED =
024000             VLK2-FCF (WS-YEAR) * WS-DISCOUNT-FACTOR.
024100     ADD WS-DISCOUNTED-FCF TO WS-SUM-DISC-FCF.
024200 BA331-EXIT.
024300     EXIT.
024400*
024500 ZZ400-ADD-WARNING.
024600     ADD 1 TO VLK2-WARN-COUNT.
024700     IF VLK2-WARN-COUNT NOT > 10
024800         MOVE "VL010" TO VLK2-WARN-CODE (VLK2-WARN-COUNT).
024900*
025000 ZZ410-ADD-WACC-WARNING.
025100     ADD 1 TO VLK2-WARN-COUNT.
025200     IF VLK2-WARN-COUNT NOT > 10
025300         MOVE "VL009" TO VLK2-WARN-CODE (VLK2-WARN-COUNT).
025400     MOVE 0 TO VLK2-EV.
025500*
