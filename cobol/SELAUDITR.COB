000100*****************************************************
000200* SELECT CLAUSE - AUDITRPT (PRINTED AUDITOR REPORT)
000300*****************************************************
000400 SELECT AUDITRPT-FILE   ASSIGN       TO "AUDITRPT"
000500                         ORGANIZATION IS LINE SEQUENTIAL
000600                         FILE STATUS  IS VLA-FILE-STATUS.
000700*
