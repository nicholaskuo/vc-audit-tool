000100*****************************************************************
000200*                                                                *
000300*        LAST-ROUND ENGINE - PRIOR ROUND VALUATION METHOD       *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         VL300.
001100     AUTHOR.             R ASHWORTH.
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PORTFOLIO SYSTEMS.
001300     DATE-WRITTEN.       20/03/1987.
001400     DATE-COMPILED.
001500     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* REMARKS.            CARRIES FORWARD THE COMPANY'S LAST FUNDING
001800*                      ROUND VALUATION, ADJUSTED FOR THE ELAPSED
001900*                      TIME SINCE THE ROUND USING THE IN-HOUSE
002000*                      DEEMED SECTOR INDEX RETURN MODEL.
002100*
002200* CALLED MODULES.     NONE.
002300*
002400* FILES USED.         NONE - ALL DATA PASSED VIA LINKAGE.
002500*
002600* Changes:
002700* 20/03/1987 RA  -        Created.
002800* 25/09/1998 JPT -        Y2K.  ROUND AND AS-OF DATE CONFIRMED
002900*                         RECEIVED AS CCYY-MM-DD FROM VL000 - DAY
003000*                         NUMBER ROUTINE RE-PROVED AGAINST 2000
003100*                         AND 2004 LEAP YEARS.
003200* 14/01/1999 JPT -        Follow up - WINDOW FOR 2-DIGIT YEAR
003300*                         CONVERSION REMOVED, NOT REQUIRED.
003400* 06/05/2002 SAT -        Staleness warning added at 18 months.
003500* 02/12/2025 VBC -        REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
003600*
003700*****************************************************************
003800*
003900 ENVIRONMENT              DIVISION.
004000*================================
004100*
004200 CONFIGURATION           SECTION.
004300*-----------------------------
004400 SPECIAL-NAMES.
004500     C01                 IS TOP-OF-FORM
004600     CLASS NUMERIC-CLASS IS "0" THRU "9".
004700*
004800 DATA                    DIVISION.
004900*================================
005000 WORKING-STORAGE         SECTION.
005100*-------------------------------
005200 77  WS-PROG-NAME         PIC X(17) VALUE "VL300 (2.00.00)".
005300*
005400 COPY "WSVLC300.COB".
005500*
005600 01  WS-DATE-WORK.
005700     03  WS-ROUND-JDN          PIC S9(9)     COMP.
005800     03  WS-AS-OF-JDN          PIC S9(9)     COMP.
005900     03  WS-ELAPSED-DAYS       PIC S9(9)     COMP.
006000     03  WS-MONTHS-EXACT       PIC S9(5)V99  COMP-3.
006100     03  WS-VALID-DATES        PIC X(1).
006200*                               Y OR N
006300     03  FILLER                PIC X(08).
006400*
006500 01  WS-JDN-WORK.
006600     03  WS-JDN-A              PIC S9(5)     COMP.
006700     03  WS-JDN-Y              PIC S9(9)     COMP.
006800     03  WS-JDN-M              PIC S9(5)     COMP.
006900     03  WS-JDN-TERM1          PIC S9(9)     COMP.
007000     03  WS-JDN-TERM2          PIC S9(9)     COMP.
007100     03  WS-JDN-TERM3          PIC S9(9)     COMP.
007200     03  WS-JDN-TERM4          PIC S9(9)     COMP.
007300     03  WS-JDN-CCYY           PIC 9(4).
007400     03  WS-JDN-MM             PIC 9(2).
007500     03  WS-JDN-DD             PIC 9(2).
007600*                               REDEFINES - TREATS THE THREE WORK
007700*                               DATE PARTS AS ONE NUMERIC KEY FOR
007800*                               A QUICK VALIDITY RANGE TEST
007900     03  WS-JDN-DATE-KEY REDEFINES WS-JDN-CCYY
008000                                   PIC 9(4).
008100     03  FILLER                PIC X(06).
008200*
008300 01  WS-INDEX-MODEL-WORK.
008400     03  WS-PRICE-AT-ROUND     PIC S9(9)V99 COMP-3 VALUE 14000.00.
008500     03  WS-ANNUAL-RETURN-PCT  PIC S9V9(4)   COMP-3 VALUE 0.1200.
008600*                               REDEFINES - ALT VIEW RESERVED FOR
008700*                               A VARIABLE-RATE INDEX MODEL, NOT
008800*                               YET FED FROM A LIVE SECTOR INDEX
008900     03  WS-RETURN-PCT-ALT REDEFINES WS-ANNUAL-RETURN-PCT
009000                           PIC S9V9(4)   COMP-3.
009100     03  FILLER                PIC X(04).
009200*
009300* TABLE OF THE TWO WARNING CODES THIS PROGRAM CAN RAISE, HELD AS A
009400* LITERAL ARRAY SO ZZ420/ZZ430 MOVE FROM THE TABLE RATHER THAN
009500* CARRY A LITERAL EACH - 1=NO INDEX MODEL, 2=STALE ROUND.
009600*
009700 01  WS-LASTRD-WARN-CODES.
009800     03  FILLER                PIC X(5) VALUE "VL012".
009900     03  FILLER                PIC X(5) VALUE "VL013".
010000 01  WS-LASTRD-WARN-CODES-R REDEFINES WS-LASTRD-WARN-CODES.
010100     03  WS-LRW-CODE OCCURS 2 TIMES
010200                      PIC X(5).
010300*
010400 PROCEDURE DIVISION.
010500*===================
010600*
010700 CA000-MAIN.
010800     MOVE 0 TO VLK3-EV VLK3-WARN-COUNT.
010900     MOVE -1 TO VLK3-MONTHS-SINCE-ROUND.
011000     MOVE 1.0000 TO VLK3-ADJ-FACTOR.
011100     MOVE 0 TO VLK3-INDEX-RETURN.
011200     PERFORM CA100-VALIDATE-DATES.
011300     IF WS-VALID-DATES = "N"
011400         PERFORM ZZ420-ADD-NOINDEX-WARNING
011500         COMPUTE VLK3-EV ROUNDED =
011600                 VLK3-VALUATION * VLK3-ADJ-FACTOR
011700         GO TO CA900-EXIT.
011800     PERFORM CA200-ELAPSED-MONTHS.
011900     PERFORM CA300-INDEX-RETURN-MODEL.
012000     IF VLK3-MONTHS-SINCE-ROUND > 18
012100         PERFORM ZZ430-ADD-STALE-WARNING.
012200     COMPUTE VLK3-EV ROUNDED = VLK3-VALUATION * VLK3-ADJ-FACTOR.
012300 CA900-EXIT.
012400     GOBACK.
012500*
012600* A DATE IS TREATED AS VALID WHEN ITS MONTH IS 01-12, ITS DAY IS
012700* 01-31, AND ITS YEAR IS NOT ZERO - ADEQUATE FOR THIS FEED, WHICH
012800* VL000 HAS ALREADY CHECKED IS ALL-NUMERIC.
012900*
013000 CA100-VALIDATE-DATES.
013100     MOVE "Y" TO WS-VALID-DATES.
013200     MOVE VLK3-RD-CCYY TO WS-JDN-DATE-KEY.
013300     IF WS-JDN-DATE-KEY < 1900 OR WS-JDN-DATE-KEY > 2099
013400         MOVE "N" TO WS-VALID-DATES.
013500     IF VLK3-RD-MM < 1 OR VLK3-RD-MM > 12
013600       OR VLK3-RD-DD < 1 OR VLK3-RD-DD > 31
013700         MOVE "N" TO WS-VALID-DATES.
013800     MOVE VLK3-AD-CCYY TO WS-JDN-DATE-KEY.
013900     IF WS-JDN-DATE-KEY < 1900 OR WS-JDN-DATE-KEY > 2099
014000         MOVE "N" TO WS-VALID-DATES.
014100     IF VLK3-AD-MM < 1 OR VLK3-AD-MM > 12
014200       OR VLK3-AD-DD < 1 OR VLK3-AD-DD > 31
014300         MOVE "N" TO WS-VALID-DATES.
014400*
014500* MONTHS SINCE ROUND, KEPT AS A DECIMAL "MONTHS-EXACT" VALUE SO
014600* THE INDEX RETURN MODEL CAN PRORATE A PART MONTH, THEN ROUNDED TO
014700* A WHOLE MONTH COUNT FOR THE RESULT AND STALENESS TEST.
014800*
014900 CA200-ELAPSED-MONTHS.
015000     MOVE VLK3-RD-CCYY TO WS-JDN-CCYY.
015100     MOVE VLK3-RD-MM   TO WS-JDN-MM.
015200     MOVE VLK3-RD-DD   TO WS-JDN-DD.
015300     PERFORM CA210-JULIAN-DAY-NUMBER.
015400     MOVE WS-JDN-TERM4 TO WS-ROUND-JDN.
015500     MOVE VLK3-AD-CCYY TO WS-JDN-CCYY.
015600     MOVE VLK3-AD-MM   TO WS-JDN-MM.
015700     MOVE VLK3-AD-DD   TO WS-JDN-DD.
015800     PERFORM CA210-JULIAN-DAY-NUMBER.
015900     MOVE WS-JDN-TERM4 TO WS-AS-OF-JDN.
016000     COMPUTE WS-ELAPSED-DAYS = WS-AS-OF-JDN - WS-ROUND-JDN.
016100     COMPUTE WS-MONTHS-EXACT ROUNDED = WS-ELAPSED-DAYS / 30.
016200     COMPUTE VLK3-MONTHS-SINCE-ROUND ROUNDED = WS-MONTHS-EXACT.
016300*
016400* JULIAN DAY NUMBER FOR THE GREGORIAN CALENDAR DATE CURRENTLY HELD
016500* IN WS-JDN-CCYY/MM/DD, BUILT FROM INTEGER DIVISION ONLY - NO
016600* INTRINSIC FUNCTIONS, NO DATE-OF-INTEGER VERBS.
016700*     A    = (14 - MONTH) / 12                      (INTEGER)
016800*     Y    = YEAR + 4800 - A
016900*     M    = MONTH + 12*A - 3
017000*     JDN  = DAY+(153*M+2)/5 + 365*Y + Y/4 - Y/100 + Y/400 - 32045
017100*
017200 CA210-JULIAN-DAY-NUMBER.
017300     COMPUTE WS-JDN-A = (14 - WS-JDN-MM) / 12.
017400     COMPUTE WS-JDN-Y = WS-JDN-CCYY + 4800 - WS-JDN-A.
017500     COMPUTE WS-JDN-M = WS-JDN-MM + (12 * WS-JDN-A) - 3.
017600     COMPUTE WS-JDN-TERM1 = ((153 * WS-JDN-M) + 2) / 5.
017700     COMPUTE WS-JDN-TERM2 = (WS-JDN-Y / 4) - (WS-JDN-Y / 100).
017800     COMPUTE WS-JDN-TERM3 = WS-JDN-Y / 400.
017900     COMPUTE WS-JDN-TERM4 =
018000             WS-JDN-DD + WS-JDN-TERM1 + (365 * WS-JDN-Y) +
018100             WS-JDN-TERM2 + WS-JDN-TERM3 - 32045.
018200*
018300* DEEMED SECTOR INDEX RETURN MODEL - A STRAIGHT-LINE 12 PERCENT
018400* PER ANNUM RETURN PRORATED OVER THE EXACT ELAPSED MONTHS, APPLIED
018500* AS A MULTIPLICATIVE ADJUSTMENT FACTOR TO THE ROUND VALUATION.
018600* THE CONSTANT PRICE-AT-ROUND IS HELD FOR FUTURE USE WHEN A REAL
018700* SECTOR INDEX FEED REPLACES THIS MODEL - NOT USED IN THE FACTOR
018800* ITSELF TODAY.
018900*
019000 CA300-INDEX-RETURN-MODEL.
019100     COMPUTE VLK3-INDEX-RETURN ROUNDED =
019200             (WS-ANNUAL-RETURN-PCT * WS-MONTHS-EXACT) / 12.
019300     COMPUTE VLK3-ADJ-FACTOR ROUNDED = 1 + VLK3-INDEX-RETURN.
019400*
019500 ZZ420-ADD-NOINDEX-WARNING.
019600     ADD 1 TO VLK3-WARN-COUNT.
019700     IF VLK3-WARN-COUNT NOT > 10
019800         MOVE WS-LRW-CODE (1) TO VLK3-WARN-CODE (VLK3-WARN-COUNT).
019900*
020000 ZZ430-ADD-STALE-WARNING.
020100     ADD 1 TO VLK3-WARN-COUNT.
020200     IF VLK3-WARN-COUNT NOT > 10
020300         MOVE WS-LRW-CODE (2) TO VLK3-WARN-CODE (VLK3-WARN-COUNT).
020400*
