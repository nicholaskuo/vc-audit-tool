000100*****************************************************************
000200*                                                                *
000300*        COMPS ENGINE - COMPARABLE COMPANY VALUATION METHOD     *
000400*                                                                *
000500*****************************************************************
000600*
000700 IDENTIFICATION          DIVISION.
000800*================================
000900*
001000     PROGRAM-ID.         VL100.
001100     AUTHOR.             R ASHWORTH.
001200     INSTALLATION.       APPLEWOOD COMPUTERS - PORTFOLIO SYSTEMS.
001300     DATE-WRITTEN.       16/03/1987.
001400     DATE-COMPILED.
001500     SECURITY.           COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001600*
001700* REMARKS.            SCORES THE GATHERED COMPARABLE COMPANIES ON
001800*                      SECTOR, SIZE-PROXIMITY AND DATA-QUALITY,
001900*                      EXCLUDES POOR COMPS WITH A REASON, THEN
002000*                      TAKES THE MEDIAN/MEAN EV/REVENUE OVER THE
002100*                      INCLUDED SET TO COMPUTE THE COMPS EV.
002200*
002300* CALLED MODULES.     NONE.
002400*
002500* FILES USED.         NONE - ALL DATA PASSED VIA LINKAGE.
002600*
002700* Changes:
002800* 16/03/1987 RA  -        Created - initial median-only build.
002900* 11/05/1988 RA  -        Added sector scoring table.
003000* 03/02/1990 DKM -        Size-proximity score added after fund
003100*                         manager queried wildly mismatched comps.
003200* 27/04/1991 DKM -        Data-quality score and composite weights
003300*                         added per audit comment, Q1 1991 review.
003400* 25/09/1998 JPT -        Y2K.  NO DATE FIELDS IN THIS PROGRAM,
003500*                         REVIEWED ONLY.
003600* 19/02/2002 JPT -        EV/EBITDA median/mean reporting added
003700*                         (reported only, not used in EV calc).
003800* 11/06/2001 JPT -        Sector group table widened - Fintech,
003900*                         SaaS, Information Technology added.
004000* 03/03/2004 SAT -        Composite threshold raised 0.25 to 0.30
004100*                         following false-positive comps, review.
004200* 02/12/2025 VBC -        REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
004300*
004400*****************************************************************
004500*
004600 ENVIRONMENT              DIVISION.
004700*================================
004800*
004900 CONFIGURATION           SECTION.
005000*-----------------------------
005100 SPECIAL-NAMES.
005200     C01                 IS TOP-OF-FORM
005300     CLASS NUMERIC-CLASS IS "0" THRU "9".
005400*
005500 DATA                    DIVISION.
005600*================================
005700 WORKING-STORAGE         SECTION.
005800*-------------------------------
005900 77  WS-PROG-NAME         PIC X(17) VALUE "VL100 (2.00.00)".
006000 77  WS-SUB1              PIC 9(3)      COMP.
006100 77  WS-SUB2              PIC 9(3)      COMP.
006200*
006300 COPY "WSVLC100.COB".
006400*
006500 01  WS-SCORE-WORK.
006600     03  WS-SECTOR-SCORE      PIC S9V99     COMP-3.
006700     03  WS-SIZE-SCORE        PIC S9V99     COMP-3.
006800     03  WS-QUALITY-SCORE     PIC S9V99     COMP-3.
006900     03  WS-COMPOSITE-SCORE   PIC S9V99     COMP-3.
007000     03  WS-SIZE-RATIO        PIC S9(5)V9(4) COMP-3.
007100     03  WS-LOG-RATIO         PIC S9V9(4)   COMP-3.
007200     03  WS-QUALITY-FIELDS    PIC 9(1)      COMP.
007300     03  WS-EXCL-REASON       PIC X(32).
007400*                               REDEFINES - ALTERNATE VIEW USED TO
007500*                               BLANK THE REASON TEXT IN ONE MOVE
007600     03  WS-EXCL-REASON-ALT REDEFINES WS-EXCL-REASON
007700                            PIC X(32).
007800     03  FILLER               PIC X(04).
007900*
008000 01  WS-MEDIAN-WORK.
008100     03  WS-VALID-COUNT       PIC 9(3)      COMP.
008200     03  WS-EBITDA-VALID-CNT  PIC 9(3)      COMP.
008300     03  WS-VALID-EV-REV OCCURS 50 TIMES
008400                        PIC S9(4)V9(4) COMP-3.
008500     03  WS-VALID-EV-EBITDA OCCURS 50 TIMES
008600                        PIC S9(4)V9(4) COMP-3.
008700     03  WS-SUM-EV-REV        PIC S9(7)V9(4) COMP-3.
008800     03  WS-SUM-EV-EBITDA     PIC S9(7)V9(4) COMP-3.
008900     03  WS-SWAP-FIELD        PIC S9(4)V9(4) COMP-3.
009000     03  FILLER               PIC X(04).
009100*
009200 01  WS-SORT-SUBS.
009300     03  WS-I                 PIC 9(3)      COMP.
009400     03  WS-J                 PIC 9(3)      COMP.
009500     03  WS-MID               PIC 9(3)      COMP.
009600     03  WS-FOUND-TARGET      PIC X(1).
009700     03  WS-FOUND-COMP        PIC X(1).
009800     03  FILLER               PIC X(04).
009900*
010000* THE TWO WARNING CODES THIS PROGRAM CAN RAISE, HELD AS A LITERAL
010100* ARRAY SO AA100 MOVES FROM THE TABLE RATHER THAN CARRY A LITERAL
010200* EACH - 1=FEWER THAN 2 VALID, 2=NO VALID COMPARABLES AT ALL.
010300*
010400 01  WS-COMPS-WARN-CODES.
010500     03  FILLER PIC X(5) VALUE "VL007".
010600     03  FILLER PIC X(5) VALUE "VL008".
010700 01  WS-COMPS-WARN-CODES-R REDEFINES WS-COMPS-WARN-CODES.
010800     03  WS-CW-CODE OCCURS 2 TIMES
010900                     PIC X(5).
011000*
011100* SECTOR GROUP TABLE - EACH ROW IS A SET OF SECTOR NAMES THAT ARE
011200* TREATED AS "THE SAME GROUP" FOR THE 0.5 PARTIAL SECTOR SCORE.
011300*
011400 01  WS-SECTOR-GROUPS.
011500     03  FILLER PIC X(40) VALUE
011600         "TECHNOLOGY      INFORMATION TECHNOLOGYSO".
011700     03  FILLER PIC X(40) VALUE
011800         "FTWARE        SAAS            ".
011900     03  FILLER PIC X(40) VALUE
012000         "CONSUMER CYCLICALCONSUMER DEFENSIVE RETA".
012100     03  FILLER PIC X(40) VALUE
012200         "IL                            ".
012300     03  FILLER PIC X(40) VALUE
012400         "HEALTHCARE      BIOTECHNOLOGY   PHARMACE".
012500     03  FILLER PIC X(40) VALUE
012600         "UTICALS                      ".
012700     03  FILLER PIC X(40) VALUE
012800         "FINANCIAL SERVICESFINTECH         INSURA".
012900     03  FILLER PIC X(40) VALUE
013000         "NCE                           ".
013100 01  WS-SECTOR-GROUPS-R REDEFINES WS-SECTOR-GROUPS.
013200     03  WS-GROUP-ROW OCCURS 4 TIMES.
013300         05  WS-GROUP-MEMBER OCCURS 4 TIMES
013400                             PIC X(20).
013500*
013600 PROCEDURE DIVISION.
013700*===================
013800*
013900 AA000-MAIN.
014000     MOVE 0 TO VLK1-EV VLK1-MEDIAN-EV-REV VLK1-MEAN-EV-REV.
014100     MOVE 0 TO VLK1-MEDIAN-EV-EBITDA VLK1-MEAN-EV-EBITDA.
014200     MOVE 0 TO VLK1-INCLUDED-COUNT VLK1-WARN-COUNT.
014300     PERFORM AA050-SCORE-COMPARABLES THRU AA050-EXIT
014400         VARYING WS-SUB1 FROM 1 BY 1
014500             UNTIL WS-SUB1 > VLK1-COMP-COUNT.
014600     PERFORM AA100-COMPUTE-MEDIANS.
014700     PERFORM AA150-COMPUTE-EV.
014800     GOBACK.
014900*
015000* COMPOSITE = 0.3 SECTOR + 0.4 SIZE + 0.3 QUALITY.
015100* WHEN THE TARGET SECTOR IS BLANK EVERY COMP PASSES STRAIGHT
015200* THROUGH, SKIPPING THE SCORING ALTOGETHER.
015300*
015400 AA050-SCORE-COMPARABLES.
015500     MOVE WS-SUB1 TO WS-SUB2.
015600     IF VLK1-TARGET-SECTOR = SPACES
015700         PERFORM AA070-PASS-THROUGH
015800         GO TO AA050-EXIT.
015900     PERFORM AA060-SECTOR-SCORE.
016000     PERFORM AA065-SIZE-SCORE.
016100     PERFORM AA067-QUALITY-SCORE.
016200     COMPUTE WS-COMPOSITE-SCORE ROUNDED =
016300             (0.3 * WS-SECTOR-SCORE) +
016400             (0.4 * WS-SIZE-SCORE) +
016500             (0.3 * WS-QUALITY-SCORE).
016600     PERFORM AA080-EXCLUDE-TEST.
016700 AA050-EXIT.
016800     EXIT.
016900*
017000 AA070-PASS-THROUGH.
017100     MOVE 1.00 TO WS-SECTOR-SCORE WS-SIZE-SCORE WS-QUALITY-SCORE.
017200     MOVE 1.00 TO WS-COMPOSITE-SCORE.
017300     MOVE SPACES TO WS-EXCL-REASON.
017400     PERFORM AA090-RECORD-SCORE.
017500*
017600* SECTOR SCORE - 1.0 EXACT MATCH, 0.5 SAME GROUP OR EITHER BLANK,
017700* ELSE 0.0.  COMPARISON IS CASE-INSENSITIVE - BOTH SIDES ARE HELD
017800* UPPER CASE ON THE INPUT FILES SO NO FOLDING IS NEEDED HERE.
017900*
018000 AA060-SECTOR-SCORE.
018100     IF VLK1-IN-SECTOR (WS-SUB1) = SPACES
018200         MOVE 0.5 TO WS-SECTOR-SCORE
018300         GO TO AA060-EXIT.
018400     IF VLK1-IN-SECTOR (WS-SUB1) = VLK1-TARGET-SECTOR
018500         MOVE 1.0 TO WS-SECTOR-SCORE
018600         GO TO AA060-EXIT.
018700     MOVE 0.0 TO WS-SECTOR-SCORE.
018800     PERFORM AA061-CHECK-GROUPS THRU AA061-EXIT
018900         VARYING WS-I FROM 1 BY 1 UNTIL WS-I > 4.
019000 AA060-EXIT.
019100     EXIT.
019200*
019300 AA061-CHECK-GROUPS.
019400     MOVE "N" TO WS-FOUND-TARGET.
019500     MOVE "N" TO WS-FOUND-COMP.
019600     PERFORM AA062-CHECK-MEMBER THRU AA062-EXIT
019700         VARYING WS-J FROM 1 BY 1 UNTIL WS-J > 4.
019800     IF WS-FOUND-TARGET = "Y" AND WS-FOUND-COMP = "Y"
019900         MOVE 0.5 TO WS-SECTOR-SCORE.
020000 AA061-EXIT.
020100     EXIT.
020200*
020300 AA062-CHECK-MEMBER.
020400     IF WS-GROUP-MEMBER (WS-I, WS-J) = VLK1-TARGET-SECTOR
020500         MOVE "Y" TO WS-FOUND-TARGET.
020600     IF WS-GROUP-MEMBER (WS-I, WS-J) = VLK1-IN-SECTOR (WS-SUB1)
020700         MOVE "Y" TO WS-FOUND-COMP.
020800 AA062-EXIT.
020900     EXIT.
021000*
021100* SIZE-PROXIMITY SCORE.  RATIO OUTSIDE 0.1X-10X SCORES ZERO; THE
021200* LOG-DISTANCE IS BUILT FROM A SMALL LOOKUP TABLE SINCE NO
021300* INTRINSIC FUNCTIONS (LOG10) MAY BE USED.
021400*
021500 AA065-SIZE-SCORE.
021600     IF VLK1-TARGET-REVENUE NOT > 0
021700       OR VLK1-IN-REVENUE (WS-SUB1) NOT > 0
021800         MOVE 0.5 TO WS-SIZE-SCORE
021900         GO TO AA065-EXIT.
022000     COMPUTE WS-SIZE-RATIO ROUNDED =
022100             VLK1-IN-REVENUE (WS-SUB1) / VLK1-TARGET-REVENUE.
022200     IF WS-SIZE-RATIO < 0.1 OR WS-SIZE-RATIO > 10
022300         MOVE 0 TO WS-SIZE-SCORE
022400         GO TO AA065-EXIT.
022500     PERFORM AA066-LOG-APPROX.
022600     COMPUTE WS-SIZE-SCORE ROUNDED = 1 - WS-LOG-RATIO.
022700     IF WS-SIZE-SCORE < 0
022800         MOVE 0 TO WS-SIZE-SCORE.
022900 AA065-EXIT.
023000     EXIT.
023100*
023200* ABSOLUTE VALUE OF LOG10(RATIO) APPROXIMATED BY A STEP TABLE -
023300* ACCURATE ENOUGH FOR THE 0 TO 1 SCORE BAND REQUIRED HERE, AND
023400* AVOIDS CALLING AN INTRINSIC LOGARITHM FUNCTION.
023500*
023600 AA066-LOG-APPROX.
023700     EVALUATE TRUE
023800         WHEN WS-SIZE-RATIO >= 0.900 AND WS-SIZE-RATIO <= 1.111
023900             MOVE 0.000 TO WS-LOG-RATIO
024000         WHEN WS-SIZE-RATIO >= 0.700 AND WS-SIZE-RATIO <= 1.430
024100             MOVE 0.100 TO WS-LOG-RATIO
024200         WHEN WS-SIZE-RATIO >= 0.500 AND WS-SIZE-RATIO <= 2.000
024300             MOVE 0.200 TO WS-LOG-RATIO
024400         WHEN WS-SIZE-RATIO >= 0.320 AND WS-SIZE-RATIO <= 3.160
024500             MOVE 0.400 TO WS-LOG-RATIO
024600         WHEN WS-SIZE-RATIO >= 0.200 AND WS-SIZE-RATIO <= 5.000
024700             MOVE 0.600 TO WS-LOG-RATIO
024800         WHEN WS-SIZE-RATIO >= 0.130 AND WS-SIZE-RATIO <= 7.500
024900             MOVE 0.800 TO WS-LOG-RATIO
025000         WHEN OTHER
025100             MOVE 1.000 TO WS-LOG-RATIO
025200     END-EVALUATE.
025300*
025400* DATA QUALITY SCORE - ZERO IF EV/REVENUE MISSING OR NOT POSITIVE,
025500* ELSE COUNT OF NON-MISSING FIELDS OVER SIX.
025600*
025700 AA067-QUALITY-SCORE.
025800     IF VLK1-IN-EV-REV (WS-SUB1) NOT > 0
025900         MOVE 0 TO WS-QUALITY-SCORE
026000         GO TO AA067-EXIT.
026100     MOVE 0 TO WS-QUALITY-FIELDS.
026200     IF VLK1-IN-MARKET-CAP (WS-SUB1) NOT = 0
026300         ADD 1 TO WS-QUALITY-FIELDS.
026400     IF VLK1-IN-ENTVALUE (WS-SUB1) NOT = 0
026500         ADD 1 TO WS-QUALITY-FIELDS.
026600     IF VLK1-IN-REVENUE (WS-SUB1) NOT = 0
026700         ADD 1 TO WS-QUALITY-FIELDS.
026800     IF VLK1-IN-EBITDA (WS-SUB1) NOT = 0
026900         ADD 1 TO WS-QUALITY-FIELDS.
027000     IF VLK1-IN-EV-REV (WS-SUB1) NOT = 0
027100         ADD 1 TO WS-QUALITY-FIELDS.
027200     IF VLK1-IN-EV-EBITDA (WS-SUB1) NOT = 0
027300         ADD 1 TO WS-QUALITY-FIELDS.
027400     COMPUTE WS-QUALITY-SCORE ROUNDED = WS-QUALITY-FIELDS / 6.
027500 AA067-EXIT.
027600     EXIT.
027700*
027800* EXCLUSIONS, FIRST MATCH WINS.
027900*
028000 AA080-EXCLUDE-TEST.
028100     MOVE SPACES TO WS-EXCL-REASON.
028200     IF WS-QUALITY-SCORE = 0
028300         MOVE "MISSING EV/REVENUE DATA" TO WS-EXCL-REASON
028400         GO TO AA080-EXIT.
028500     IF WS-SIZE-SCORE = 0 AND VLK1-TARGET-REVENUE > 0
028600         MOVE "REVENUE OUTSIDE 0.1X-10X RANGE" TO WS-EXCL-REASON
028700         GO TO AA080-EXIT.
028800     IF WS-COMPOSITE-SCORE < 0.30
028900         MOVE "COMPOSITE SCORE BELOW THRESHOLD" TO WS-EXCL-REASON.
029000 AA080-EXIT.
029100     PERFORM AA090-RECORD-SCORE.
029200*
029300 AA090-RECORD-SCORE.
029400     MOVE VLK1-IN-TICKER (WS-SUB1) TO VLK1-SC-TICKER (WS-SUB2).
029500     MOVE WS-SECTOR-SCORE    TO VLK1-SC-SECTOR-SCR (WS-SUB2).
029600     MOVE WS-SIZE-SCORE      TO VLK1-SC-SIZE-SCR (WS-SUB2).
029700     MOVE WS-QUALITY-SCORE   TO VLK1-SC-QUALITY-SCR (WS-SUB2).
029800     MOVE WS-COMPOSITE-SCORE TO VLK1-SC-COMPOSITE (WS-SUB2).
029900     MOVE WS-EXCL-REASON     TO VLK1-SC-EXCL-REASON (WS-SUB2).
030000     IF WS-EXCL-REASON = SPACES
030100         MOVE "Y" TO VLK1-SC-INCLUDED (WS-SUB2)
030200         ADD 1 TO VLK1-INCLUDED-COUNT
030300     ELSE
030400         MOVE "N" TO VLK1-SC-INCLUDED (WS-SUB2).
030500*
030600* BUILD THE VALID EV/REVENUE AND EV/EBITDA ARRAYS FOR THE MEDIAN
030700* AND MEAN CALCULATIONS - THE TWO VALIDITY FILTERS ARE INDEPENDENT
030800* AS REQUIRED (EV/EBITDA MAY BE REPORTED EVEN WHEN EV/REVENUE IS
030900* NOT USABLE FOR THE EV CALCULATION).
031000*
031100 AA100-COMPUTE-MEDIANS.
031200     MOVE 0 TO WS-VALID-COUNT WS-EBITDA-VALID-CNT.
031300     MOVE 0 TO WS-SUM-EV-REV WS-SUM-EV-EBITDA.
031400     PERFORM AA110-GATHER-VALID THRU AA110-EXIT
031500         VARYING WS-SUB1 FROM 1 BY 1
031600             UNTIL WS-SUB1 > VLK1-COMP-COUNT.
031700     IF WS-VALID-COUNT < 2
031800         PERFORM ZZ440-ADD-FEWVALID-WARNING.
031900     IF WS-VALID-COUNT = 0
032000         MOVE 0 TO VLK1-MEDIAN-EV-REV VLK1-MEAN-EV-REV
032100         PERFORM ZZ450-ADD-NOVALID-WARNING
032200         GO TO AA100-EXIT.
032300     PERFORM AA120-SORT-VALID-REV.
032400     PERFORM AA130-MEDIAN-OF-REV.
032500     COMPUTE VLK1-MEAN-EV-REV ROUNDED =
032600             WS-SUM-EV-REV / WS-VALID-COUNT.
032700     IF WS-EBITDA-VALID-CNT > 0
032800         PERFORM AA140-SORT-VALID-EBITDA
032900         PERFORM AA150-MEDIAN-OF-EBITDA
033000         COMPUTE VLK1-MEAN-EV-EBITDA ROUNDED =
033100                 WS-SUM-EV-EBITDA / WS-EBITDA-VALID-CNT.
033200 AA100-EXIT.
033300     EXIT.
033400*
033500 AA110-GATHER-VALID.
033600     IF VLK1-SC-INCLUDED (WS-SUB1) = "Y"
033700       AND VLK1-IN-EV-REV (WS-SUB1) > 0
033800         ADD 1 TO WS-VALID-COUNT
033900         MOVE VLK1-IN-EV-REV (WS-SUB1) TO
034000              WS-VALID-EV-REV (WS-VALID-COUNT)
034100         ADD VLK1-IN-EV-REV (WS-SUB1) TO WS-SUM-EV-REV.
034200     IF VLK1-SC-INCLUDED (WS-SUB1) = "Y"
034300       AND VLK1-IN-EV-EBITDA (WS-SUB1) > 0
034400         ADD 1 TO WS-EBITDA-VALID-CNT
034500         MOVE VLK1-IN-EV-EBITDA (WS-SUB1) TO
034600              WS-VALID-EV-EBITDA (WS-EBITDA-VALID-CNT)
034700         ADD VLK1-IN-EV-EBITDA (WS-SUB1) TO WS-SUM-EV-EBITDA.
034800 AA110-EXIT.
034900     EXIT.
035000*
035100* SIMPLE BUBBLE SORT - THE VALID COUNT IS AT MOST 50 SO A STRAIGHT
035200* EXCHANGE SORT IS PLENTY FAST ENOUGH AND NEEDS NO SORT FILE.
035300*
035400 AA120-SORT-VALID-REV.
035500     PERFORM AA121-OUTER-PASS THRU AA121-EXIT
035600         VARYING WS-I FROM 1 BY 1
035700             UNTIL WS-I >= WS-VALID-COUNT.
035800 AA120-EXIT.
035900     EXIT.
036000*
036100 AA121-OUTER-PASS.
036200     PERFORM AA122-INNER-PASS THRU AA122-EXIT
036300         VARYING WS-J FROM 1 BY 1
036400             UNTIL WS-J > WS-VALID-COUNT - WS-I.
036500 AA121-EXIT.
036600     EXIT.
036700*
036800 AA122-INNER-PASS.
036900     IF WS-VALID-EV-REV (WS-J) > WS-VALID-EV-REV (WS-J + 1)
037000         MOVE WS-VALID-EV-REV (WS-J)     TO WS-SWAP-FIELD
037100         MOVE WS-VALID-EV-REV (WS-J + 1) TO WS-VALID-EV-REV (WS-J)
037200         MOVE WS-SWAP-FIELD
037300                                  TO WS-VALID-EV-REV (WS-J + 1).
037400 AA122-EXIT.
037500     EXIT.
037600*
037700 AA130-MEDIAN-OF-REV.
037800     COMPUTE WS-MID = WS-VALID-COUNT / 2.
037900     IF (WS-VALID-COUNT / 2) * 2 = WS-VALID-COUNT
038000         COMPUTE VLK1-MEDIAN-EV-REV ROUNDED =
038100             (WS-VALID-EV-REV (WS-MID) +
038200              WS-VALID-EV-REV (WS-MID + 1)) / 2
038300     ELSE
038400         COMPUTE WS-MID = WS-MID + 1
038500         MOVE WS-VALID-EV-REV (WS-MID) TO VLK1-MEDIAN-EV-REV.
038600*
038700 AA140-SORT-VALID-EBITDA.
038800     PERFORM AA141-OUTER-PASS THRU AA141-EXIT
038900         VARYING WS-I FROM 1 BY 1
039000             UNTIL WS-I >= WS-EBITDA-VALID-CNT.
039100*
039200 AA141-OUTER-PASS.
039300     PERFORM AA142-INNER-PASS THRU AA142-EXIT
039400         VARYING WS-J FROM 1 BY 1
039500             UNTIL WS-J > WS-EBITDA-VALID-CNT - WS-I.
039600 AA141-EXIT.
039700     EXIT.
039800*
039900 AA142-INNER-PASS.
040000     IF WS-VALID-EV-EBITDA (WS-J) > WS-VALID-EV-EBITDA (WS-J + 1)
040100         MOVE WS-VALID-EV-EBITDA (WS-J)   TO WS-SWAP-FIELD
040200         MOVE WS-VALID-EV-EBITDA (WS-J + 1)
040300                               TO WS-VALID-EV-EBITDA (WS-J)
040400         MOVE WS-SWAP-FIELD
040500                               TO WS-VALID-EV-EBITDA (WS-J + 1).
040600 AA142-EXIT.
040700     EXIT.
040800*
040900 AA150-MEDIAN-OF-EBITDA.
041000     COMPUTE WS-MID = WS-EBITDA-VALID-CNT / 2.
041100     IF (WS-EBITDA-VALID-CNT / 2) * 2 = WS-EBITDA-VALID-CNT
041200         COMPUTE VLK1-MEDIAN-EV-EBITDA ROUNDED =
041300             (WS-VALID-EV-EBITDA (WS-MID) +
041400              WS-VALID-EV-EBITDA (WS-MID + 1)) / 2
041500     ELSE
041600         COMPUTE WS-MID = WS-MID + 1
041700         MOVE WS-VALID-EV-EBITDA (WS-MID)
041800                                   TO VLK1-MEDIAN-EV-EBITDA.
041900*
042000 AA150-COMPUTE-EV.
042100     IF WS-VALID-COUNT = 0
042200         MOVE 0 TO VLK1-EV
042300     ELSE
042400         COMPUTE VLK1-EV ROUNDED =
042500             VLK1-TARGET-REVENUE * VLK1-MEDIAN-EV-REV.
042600*
042700 ZZ440-ADD-FEWVALID-WARNING.
042800     ADD 1 TO VLK1-WARN-COUNT.
042900     IF VLK1-WARN-COUNT NOT > 10
043000         MOVE WS-CW-CODE (1) TO VLK1-WARN-CODE (VLK1-WARN-COUNT).
043100*
043200 ZZ450-ADD-NOVALID-WARNING.
043300     ADD 1 TO VLK1-WARN-COUNT.
043400     IF VLK1-WARN-COUNT NOT > 10
043500         MOVE WS-CW-CODE (2) TO VLK1-WARN-CODE (VLK1-WARN-COUNT).
043600*
