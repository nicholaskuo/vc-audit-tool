000100*****************************************************
000200*                                                    *
000300*  MESSAGE LITERALS FOR THE VALN/2 SUITE             *
000400*     VL0nn = DRIVER WARNING/ERROR TEXT              *
000500*     SY0nn = FILE-STATUS / SYSTEM TEXT              *
000600*     USED BY VL000 WHEN BUILDING THE AUDITRPT       *
000700*****************************************************
000800* 14/03/1987 VBC - CREATED.
000900* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001000* 09/08/2026 PDN - VALN/2 AUDIT FOLLOW-UP.  VL007/VL008/VL010
001100*                  TEXT REWORDED TO MATCH THE COMPS/DCF GUARD
001200*                  CONDITIONS THAT ACTUALLY RAISE THEM, AND VL013
001300*                  CORRECTED FROM 24 TO 18 MONTHS TO MATCH CODE.
001400*
001500 01  VL-MESSAGE-TABLE.
001600     03  FILLER PIC X(46) VALUE
001700         "VL001REQUIRED FIELD MISSING - COMPANY-ID      ".
001800     03  FILLER PIC X(46) VALUE
001900         "VL002REVENUE NOT PROVIDED - PLEASE SUPPLY     ".
002000     03  FILLER PIC X(46) VALUE
002100         "VL003EBITDA NOT PROVIDED - PLEASE SUPPLY      ".
002200     03  FILLER PIC X(46) VALUE
002300         "VL004REVENUE IS MODEL-ESTIMATED, NOT ACTUAL   ".
002400     03  FILLER PIC X(46) VALUE
002500         "VL005EBITDA IS MODEL-ESTIMATED, NOT ACTUAL    ".
002600     03  FILLER PIC X(46) VALUE
002700         "VL006NO COMPARABLE COMPANIES FOUND FOR SECTOR ".
002800     03  FILLER PIC X(46) VALUE
002900         "VL007FEWER THAN 2 VALID COMPARABLES FOUND     ".
003000     03  FILLER PIC X(46) VALUE
003100         "VL008NO VALID COMPARABLES AVAILABLE           ".
003200     03  FILLER PIC X(46) VALUE
003300         "VL009DCF GUARD FAILED - WACC NOT GREATER TGR  ".
003400     03  FILLER PIC X(46) VALUE
003500         "VL010DCF GUARD FAILED - ZERO PROJECTION YEARS ".
003600     03  FILLER PIC X(46) VALUE
003700         "VL011LAST ROUND VALUATION NOT PROVIDED        ".
003800     03  FILLER PIC X(46) VALUE
003900         "VL012LAST ROUND DATE MISSING OR INVALID       ".
004000     03  FILLER PIC X(46) VALUE
004100         "VL013LAST ROUND IS OVER 18 MONTHS STALE       ".
004200     03  FILLER PIC X(46) VALUE
004300         "VL014ALL THREE METHODS UNAVAILABLE - NO RESULT".
004400     03  FILLER PIC X(46) VALUE
004500         "VL015CALLER WEIGHTS DO NOT SUM TO ONE, RESCALD".
004600     03  FILLER PIC X(46) VALUE
004700         "VL016METHOD RESULTS DIVERGE BY MORE THAN 50 PC".
004800     03  FILLER PIC X(46) VALUE
004900         "SY001VALREQ FILE OPEN FAILED, RUN ABORTED     ".
005000     03  FILLER PIC X(46) VALUE
005100         "SY002RESEST FILE OPEN FAILED, PROCEEDING BLANK".
005200     03  FILLER PIC X(46) VALUE
005300         "SY003COMPREF FILE OPEN FAILED, RUN ABORTED    ".
005400     03  FILLER PIC X(46) VALUE
005500         "SY004COMPLNK FILE OPEN FAILED, PROCEEDING NONE".
005600     03  FILLER PIC X(46) VALUE
005700         "SY005COMPREF TABLE FULL AT 500 ENTRIES        ".
005800*
005900 01  VL-MESSAGE-TABLE-R REDEFINES VL-MESSAGE-TABLE.
006000     03  VLM-ENTRY OCCURS 21 TIMES
006100                   INDEXED BY VLM-IDX.
006200         05  VLM-CODE            PIC X(5).
006300         05  VLM-TEXT            PIC X(41).
006400*
