000100*****************************************************
000200* SELECT CLAUSE - COMPLNK (COMPANY/TICKER LINK) FILE
000300*****************************************************
000400 SELECT COMPLNK-FILE    ASSIGN       TO "COMPLNK"
000500                         ORGANIZATION IS SEQUENTIAL
000600                         FILE STATUS  IS VLL-FILE-STATUS.
000700*
