000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR VALREQ FILE                 *
000400*     VALUATION REQUEST - ONE PER PORTFOLIO COMPANY  *
000500*     USES VLR-COMPANY-ID AS KEY (ASCENDING SEQUENCE)*
000600*****************************************************
000700* RECORD LENGTH 380 BYTES.
000800*
000900* 04/03/1987 VBC - CREATED.
001000* 11/06/1989 VBC - ADDED DEPR-PCT FOR D AND A PROJECTIONS.
001100* 22/09/1998 VBC - Y2K. AS-OF-DATE AND LAST-ROUND-DATE
001200*                  CONFIRMED AS CCYY-MM-DD, 4 DIGIT YEAR.
001300* 17/02/2004 VBC - WIDENED COMPANY-NAME 24 TO 30.
001400* 30/11/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001500*
001600 01  VL-REQUEST-RECORD.
001700     03  VLR-COMPANY-ID           PIC X(10).
001800     03  VLR-COMPANY-NAME         PIC X(30).
001900     03  VLR-SECTOR               PIC X(20).
002000*                                   SPACES = SECTOR UNKNOWN
002100     03  VLR-REVENUE              PIC S9(13)V99.
002200*                                   ZERO = NOT PROVIDED
002300     03  VLR-EBITDA               PIC S9(13)V99.
002400*                                   ZERO = NOT PROVIDED
002500     03  VLR-PROJ-COUNT           PIC 9(2).
002600*                                   NO. OF PROJ YEARS, MAX 10
002700     03  VLR-REVENUE-PROJ         PIC S9(13)V99 OCCURS 10.
002800     03  VLR-EBITDA-MARGIN        PIC S9V9(4)   OCCURS 10.
002900     03  VLR-CAPEX-PCT            PIC 9V9(4).
003000*                                   DEFAULT 0.0500
003100     03  VLR-NWC-PCT              PIC 9V9(4).
003200*                                   DEFAULT 0.0200
003300     03  VLR-TAX-RATE             PIC 9V9(4).
003400*                                   DEFAULT 0.2500
003500     03  VLR-WACC                 PIC 9V9(4).
003600*                                   DEFAULT 0.1200
003700     03  VLR-TGR                  PIC S9V9(4).
003800*                                   DEFAULT 0.0300
003900     03  VLR-DEPR-PCT             PIC 9V9(4).
004000*                                   DEFAULT 0.0000
004100     03  VLR-LAST-ROUND-VALN      PIC S9(13)V99.
004200*                                   ZERO = NOT PROVIDED
004300     03  VLR-LAST-ROUND-DATE      PIC X(10).
004400*                                   CCYY-MM-DD, SPACES = NONE
004500     03  VLR-AS-OF-DATE           PIC X(10).
004600*                                   CCYY-MM-DD VALUATION DATE
004700     03  FILLER                   PIC X(23).
004800*
