000100*****************************************************
000200*                                                    *
000300*  RECORD DEFINITION FOR COMPLNK FILE                *
000400*     LINKS A PORTFOLIO COMPANY TO ITS COMPARABLES   *
000500*     ONE RECORD PER (COMPANY-ID, TICKER) PAIR       *
000600*     SORTED BY VLL-COMPANY-ID (ASCENDING)           *
000700*****************************************************
000800* RECORD LENGTH 20 BYTES.
000900*
001000* 09/03/1987 VBC - CREATED.
001100* 02/12/2025 VBC - REVIEWED FOR VALN/2 PROJECT, NO CHANGE.
001200*
001300 01  VL-LINK-RECORD.
001400     03  VLL-COMPANY-ID           PIC X(10).
001500     03  VLL-TICKER               PIC X(6).
001600     03  FILLER                   PIC X(4).
001700*
