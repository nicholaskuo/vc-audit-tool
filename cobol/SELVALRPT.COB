000100*****************************************************
000200* SELECT CLAUSE - VALRPT (VALUATION REPORT) FILE
000300*****************************************************
000400 SELECT VALRPT-FILE     ASSIGN       TO "VALRPT"
000500                         ORGANIZATION IS SEQUENTIAL
000600                         FILE STATUS  IS VLP-FILE-STATUS.
000700*
