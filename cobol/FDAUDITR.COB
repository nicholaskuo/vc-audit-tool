000100*****************************************************
000200* FD - AUDITRPT (PRINTED AUDITOR REPORT), 132 COLUMNS
000300*****************************************************
000400 FD  AUDITRPT-FILE
000500     RECORDING MODE IS F
000600     RECORD CONTAINS 132 CHARACTERS.
000700 01  VL-AUDIT-LINE            PIC X(132).
000800*
