000100*****************************************************
000200* FD - RESEST (RESEARCH ESTIMATE) FILE
000300*****************************************************
000400 FD  RESEST-FILE
000500     RECORDING MODE IS F
000600     RECORD CONTAINS 280 CHARACTERS.
000700 COPY "WSVALEST.COB".
000800*
